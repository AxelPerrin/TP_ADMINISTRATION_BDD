      *=======================================================*         00000010
       IDENTIFICATION                             DIVISION.             00000020
      *=======================================================*         00000030
                                                                        00000040
       PROGRAM-ID.    PRA030.                                           00000050
       AUTHOR.        IVAN PEREIRA TAVARES.                             00000060
       INSTALLATION.  FOURSYS - CPD CENTRAL - LOTE NOTURNO.             00000070
       DATE-WRITTEN.  19/08/1990.                                       00000080
       DATE-COMPILED. 19/08/1990.                                       00000090
       SECURITY.      USO INTERNO - SOMENTE LOTE PRA.                   00000100
                                                                        00000110
      *=======================================================*         00000120
      *              TREINAMENTO MAINFRAME                    *         00000130
      *=======================================================*         00000140
      *     OBJETIVO    : LER O ARQUIVO ENRICHED-FILE (SO OS            00000150
      *                 : REGISTROS DE SUCESSO), OBTER OU CRIAR A       00000160
      *                 : MARCA E A CATEGORIA NO MESTRE, E GRAVAR       00000170
      *                 : OU ATUALIZAR O PRODUTO NO MESTRE PELO         00000180
      *                 : CODIGO DE BARRAS.                             00000190
      *=======================================================*         00000200
      *   H I S T O R I C O   D E   A L T E R A C O E S        *        00000210
      *-------------------------------------------------------*         00000220
      *DATA       RESP  CHAMADO    DESCRICAO                  *         00000230
      *---------- ----- ---------- -----------------------    *         00000240
      *19/08/1990 IPT   INIC-0012  VERSAO INICIAL DO PROGRAMA.          00000250
      *30/03/1994 MVL   MNT-0063   TABELAS DE MARCA/CATEGORIA.          00000260
      *11/07/1997 RCA   MNT-0089   LIMITE DE 10000 REGISTROS.           00000270
      *21/01/1999 RCA   Y2K-0132   REVISAO GERAL VIRADA DO SEC.         00000280
      *03/10/2003 IPT   MNT-0182   APURACAO DO PROXIMO ID MESTRE.       00000290
      *14/05/2004 RCA   MNT-0196   CORTE DE BRANCOS A ESQUERDA NO NOME  00000300
      *           DA MARCA/CATEGORIA ANTES DA PROCURA NA TABELA.        00000310
      *02/09/2005 RCA   MNT-0197   NOTA SOBRE TUDO-OU-NADA DO           00000320
      *           PRODUCT-MASTER JUNTO DE 9000-TRATAR-ERROS.            00000330
      *-------------------------------------------------------*         00000340
                                                                        00000350
      *=======================================================*         00000360
       ENVIRONMENT                                DIVISION.             00000370
      *=======================================================*         00000380
                                                                        00000390
      *-------------------------------------------------------*         00000400
       INPUT-OUTPUT                               SECTION.              00000410
      *-------------------------------------------------------*         00000420
       FILE-CONTROL.                                                    00000430
           SELECT ENRICHED-FILE  ASSIGN TO PRAENRCH                     00000440
              FILE STATUS  IS WRK-FS-ENRCH.                             00000450
                                                                        00000460
           SELECT PRODUCT-MASTER ASSIGN TO PRAPRDMS                     00000470
              ORGANIZATION IS INDEXED                                   00000480
              ACCESS MODE  IS DYNAMIC                                   00000490
              RECORD KEY   IS PRD-CODE                                  00000500
              FILE STATUS  IS WRK-FS-PRDMS.                             00000510
                                                                        00000520
           SELECT BRAND-MASTER   ASSIGN TO PRABRDMS                     00000530
              FILE STATUS  IS WRK-FS-BRDMS.                             00000540
                                                                        00000550
           SELECT CATEGORY-MASTER ASSIGN TO PRACATMS                    00000560
              FILE STATUS  IS WRK-FS-CATMS.                             00000570
                                                                        00000580
      *=======================================================*         00000590
       DATA                                       DIVISION.             00000600
      *=======================================================*         00000610
                                                                        00000620
      *-------------------------------------------------------*         00000630
       FILE                                       SECTION.              00000640
      *-------------------------------------------------------*         00000650
       FD  ENRICHED-FILE                                                00000660
           RECORDING MODE IS F                                          00000670
           BLOCK CONTAINS 0 RECORDS.                                    00000680
       01  FD-ENRICHED-FILE-REC         PIC X(155).                     00000690
                                                                        00000700
       FD  PRODUCT-MASTER.                                              00000710
           COPY PRAPRDM.                                                00000720
                                                                        00000730
       FD  BRAND-MASTER.                                                00000740
           COPY PRABRDM.                                                00000750
                                                                        00000760
       FD  CATEGORY-MASTER.                                             00000770
           COPY PRACATM.                                                00000780
                                                                        00000790
      *-------------------------------------------------------*         00000800
       WORKING-STORAGE                            SECTION.              00000810
      *-------------------------------------------------------*         00000820
                                                                        00000830
      *     LAYOUT DO REGISTRO ENRIQUECIDO (ENTRADA).                   00000840
           COPY PRAENRP.                                                00000850
                                                                        00000860
       77  WRK-FS-ENRCH                 PIC X(02) VALUE SPACES.         00000870
       77  WRK-FS-PRDMS                 PIC X(02) VALUE SPACES.         00000880
       77  WRK-FS-BRDMS                 PIC X(02) VALUE SPACES.         00000890
       77  WRK-FS-CATMS                 PIC X(02) VALUE SPACES.         00000900
       77  WRK-MSG                      PIC X(50) VALUE SPACES.         00000910
                                                                        00000920
      *     VISAO ALTERNATIVA DA MENSAGEM, EM TAG + TEXTO.              00000930
       01  WRK-MSG-DET  REDEFINES WRK-MSG.                              00000940
           05  WRK-MSG-TAG              PIC X(10).                      00000950
           05  WRK-MSG-TXT              PIC X(40).                      00000960
                                                                        00000970
       01  WRK-DATA-EXEC                PIC 9(08) VALUE ZEROS.          00000980
      *     VISAO ALTERNATIVA DA DATA DE EXECUCAO, EM AAMMDD.           00000990
       01  WRK-DATA-QUEBRA  REDEFINES WRK-DATA-EXEC.                    00001000
           05  WRK-DATA-AAAA            PIC 9(04).                      00001010
           05  WRK-DATA-MM              PIC 9(02).                      00001020
           05  WRK-DATA-DD              PIC 9(02).                      00001030
                                                                        00001040
       01  WRK-NOME-TRIM                PIC X(40) VALUE SPACES.         00001050
       01  WRK-NOME-DESLOC              PIC X(40) VALUE SPACES.         00001060
       01  WRK-IDX-BRANCO               PIC 9(02) COMP VALUE ZERO.      00001070
                                                                        00001080
       01  WRK-LIMITE-CARGA             PIC 9(05) COMP VALUE 10000.     00001090
       01  WRK-SW-LIMITE                PIC X(01) VALUE 'N'.            00001100
           88  WRK-ATINGIU-LIMITE               VALUE 'S'.              00001110
           88  WRK-NAO-ATINGIU-LIMITE           VALUE 'N'.              00001120
                                                                        00001130
       01  WRK-PROX-ID-PRODUTO          PIC 9(06) COMP VALUE ZERO.      00001140
       01  WRK-PROX-ID-MARCA            PIC 9(04) COMP VALUE ZERO.      00001150
       01  WRK-PROX-ID-CATEGORIA        PIC 9(04) COMP VALUE ZERO.      00001160
                                                                        00001170
       01  WRK-ID-MARCA-ACHADO          PIC 9(04) COMP VALUE ZERO.      00001180
       01  WRK-ID-CATEGORIA-ACHADO      PIC 9(04) COMP VALUE ZERO.      00001190
                                                                        00001200
      *     TABELA DE MARCAS DO MESTRE, MONTADA EM MEMORIA A            00001210
      *     CADA EXECUCAO DA CARGA (O MESTRE E GRAVADO DO NADA).        00001220
       01  WRK-TAB-MARCAS.                                              00001230
           05  WRK-QT-MARCAS            PIC 9(04) COMP VALUE ZERO.      00001240
           05  WRK-MARCA-ITEM                                           00001250
                   OCCURS 1 TO 2000 TIMES                               00001260
                   DEPENDING ON WRK-QT-MARCAS                           00001270
                   INDEXED BY WRK-IDX-MARCA.                            00001280
               10  WRK-MARCA-ID         PIC 9(04) COMP.                 00001290
               10  WRK-MARCA-NOME       PIC X(25).                      00001300
                                                                        00001310
      *     TABELA DE CATEGORIAS DO MESTRE, MESMA LOGICA.               00001320
       01  WRK-TAB-CATEGORIAS.                                          00001330
           05  WRK-QT-CATEGORIAS        PIC 9(04) COMP VALUE ZERO.      00001340
           05  WRK-CATEGORIA-ITEM                                       00001350
                   OCCURS 1 TO 0500 TIMES                               00001360
                   DEPENDING ON WRK-QT-CATEGORIAS                       00001370
                   INDEXED BY WRK-IDX-CATEGORIA.                        00001380
               10  WRK-CATEGORIA-ID     PIC 9(04) COMP.                 00001390
               10  WRK-CATEGORIA-NOME   PIC X(30).                      00001400
                                                                        00001410
       01  WRK-CONTADORES.                                              00001420
           05  WRK-CONT-CARGA           PIC 9(06) COMP VALUE ZERO.      00001430
           05  FILLER                   PIC X(01) VALUE SPACE.          00001440
                                                                        00001450
       01  WRK-DISPLAY-CONTADORES.                                      00001460
           05  WRK-CONT-CARGA-D         PIC Z(05)9.                     00001470
           05  FILLER                   PIC X(01) VALUE SPACE.          00001480
                                                                        00001490
      *=======================================================*         00001500
       PROCEDURE                                  DIVISION.             00001510
      *=======================================================*         00001520
                                                                        00001530
      *---------------------------------------------------------*       00001540
      *     R O T I N A   P R I N C I P A L                     *       00001550
      *---------------------------------------------------------*       00001560
       0000-PRINCIPAL                    SECTION.                       00001570
      *---------------------------------------------------------*       00001580
                                                                        00001590
           PERFORM 1000-INICIAR.                                        00001600
           PERFORM 2000-PROCESSAR                                       00001610
               UNTIL WRK-FS-ENRCH EQUAL '10'                            00001620
                  OR WRK-ATINGIU-LIMITE.                                00001630
           PERFORM 3000-FINALIZAR.                                      00001640
                                                                        00001650
      *---------------------------------------------------------*       00001660
       0000-99-FIM.                      EXIT.                          00001670
      *---------------------------------------------------------*       00001680
                                                                        00001690
                                                                        00001700
      *---------------------------------------------------------*       00001710
       1000-INICIAR                      SECTION.                       00001720
      *---------------------------------------------------------*       00001730
                                                                        00001740
           PERFORM 1050-APURAR-PROX-ID-PRODUTO.                         00001750
                                                                        00001760
           OPEN INPUT  ENRICHED-FILE.                                   00001770
           OPEN I-O    PRODUCT-MASTER.                                  00001780
           OPEN OUTPUT BRAND-MASTER.                                    00001790
           OPEN OUTPUT CATEGORY-MASTER.                                 00001800
           PERFORM 1100-TESTAR-STATUS-ABERTURA.                         00001810
           READ ENRICHED-FILE.                                          00001820
                                                                        00001830
      *---------------------------------------------------------*       00001840
       1000-99-FIM.                      EXIT.                          00001850
      *---------------------------------------------------------*       00001860
                                                                        00001870
                                                                        00001880
      *---------------------------------------------------------*       00001890
      *     PERCORRE O MESTRE DE PRODUTO (SE JA EXISTIR) PARA    *      00001900
      *     APURAR O MAIOR PRD-ID GRAVADO, ANTES DE ABRIR I-O.   *      00001910
      *---------------------------------------------------------*       00001920
       1050-APURAR-PROX-ID-PRODUTO       SECTION.                       00001930
      *---------------------------------------------------------*       00001940
                                                                        00001950
           OPEN INPUT PRODUCT-MASTER.                                   00001960
           IF WRK-FS-PRDMS EQUAL ZEROS                                  00001970
               READ PRODUCT-MASTER NEXT RECORD                          00001980
               PERFORM 1060-ACUMULAR-PROX-ID                            00001990
                   UNTIL WRK-FS-PRDMS EQUAL '10'                        00002000
           END-IF.                                                      00002010
           CLOSE PRODUCT-MASTER.                                        00002020
           MOVE ZEROS TO WRK-FS-PRDMS.                                  00002030
                                                                        00002040
      *---------------------------------------------------------*       00002050
       1050-99-FIM.                      EXIT.                          00002060
      *---------------------------------------------------------*       00002070
                                                                        00002080
                                                                        00002090
      *---------------------------------------------------------*       00002100
       1060-ACUMULAR-PROX-ID             SECTION.                       00002110
      *---------------------------------------------------------*       00002120
                                                                        00002130
           IF PRD-ID > WRK-PROX-ID-PRODUTO                              00002140
               MOVE PRD-ID  TO WRK-PROX-ID-PRODUTO                      00002150
           END-IF.                                                      00002160
           READ PRODUCT-MASTER NEXT RECORD.                             00002170
                                                                        00002180
      *---------------------------------------------------------*       00002190
       1060-99-FIM.                      EXIT.                          00002200
      *---------------------------------------------------------*       00002210
                                                                        00002220
                                                                        00002230
      *---------------------------------------------------------*       00002240
       1100-TESTAR-STATUS-ABERTURA       SECTION.                       00002250
      *---------------------------------------------------------*       00002260
                                                                        00002270
           IF WRK-FS-ENRCH  NOT EQUAL ZEROS                             00002280
               MOVE ' ERRO OPEN ENRICHED-FILE '    TO WRK-MSG           00002290
               PERFORM 9000-TRATAR-ERROS                                00002300
           END-IF.                                                      00002310
                                                                        00002320
           IF WRK-FS-PRDMS  NOT EQUAL ZEROS                             00002330
               MOVE ' ERRO OPEN PRODUCT-MASTER '   TO WRK-MSG           00002340
               PERFORM 9000-TRATAR-ERROS                                00002350
           END-IF.                                                      00002360
                                                                        00002370
           IF WRK-FS-BRDMS  NOT EQUAL ZEROS                             00002380
               MOVE ' ERRO OPEN BRAND-MASTER '     TO WRK-MSG           00002390
               PERFORM 9000-TRATAR-ERROS                                00002400
           END-IF.                                                      00002410
                                                                        00002420
           IF WRK-FS-CATMS  NOT EQUAL ZEROS                             00002430
               MOVE ' ERRO OPEN CATEGORY-MASTER '  TO WRK-MSG           00002440
               PERFORM 9000-TRATAR-ERROS                                00002450
           END-IF.                                                      00002460
                                                                        00002470
      *---------------------------------------------------------*       00002480
       1100-99-FIM.                      EXIT.                          00002490
      *---------------------------------------------------------*       00002500
                                                                        00002510
                                                                        00002520
      *---------------------------------------------------------*       00002530
      *     PROCESSA UM REGISTRO ENRIQUECIDO DE SUCESSO: OBTEM   *      00002540
      *     MARCA E CATEGORIA, E GRAVA/ATUALIZA O PRODUTO.       *      00002550
      *---------------------------------------------------------*       00002560
       2000-PROCESSAR                    SECTION.                       00002570
      *---------------------------------------------------------*       00002580
                                                                        00002590
           IF WRK-FS-ENRCH EQUAL ZEROS                                  00002600
               MOVE FD-ENRICHED-FILE-REC  TO ENRICHED-PRODUCT-REC       00002610
               IF ENR-STATUS EQUAL 'SUCCESS' AND                        00002620
                  ENR-CODE   NOT EQUAL SPACES                           00002630
                   PERFORM 2100-OBTER-MARCA                             00002640
                   PERFORM 2200-OBTER-CATEGORIA                         00002650
                   PERFORM 2300-GRAVAR-PRODUTO                          00002660
                   ADD 1 TO WRK-CONT-CARGA                              00002670
                   IF WRK-CONT-CARGA >= WRK-LIMITE-CARGA                00002680
                       MOVE 'S'  TO WRK-SW-LIMITE                       00002690
                   END-IF                                               00002700
               END-IF                                                   00002710
               IF WRK-NAO-ATINGIU-LIMITE                                00002720
                   READ ENRICHED-FILE                                   00002730
               END-IF                                                   00002740
           END-IF.                                                      00002750
                                                                        00002760
      *---------------------------------------------------------*       00002770
       2000-99-FIM.                      EXIT.                          00002780
      *---------------------------------------------------------*       00002790
                                                                        00002800
                                                                        00002810
      *-----------------------------------------------------------------00002820
      *     CORTA OS BRANCOS A FRENTE DO NOME, ANTES DA PROCURA NA      00002830
      *     TABELA DE MARCA/CATEGORIA (WRK-NOME-TRIM JA RECEBEU O       00002840
      *     NOME NA LARGURA CERTA ANTES DESTA CHAMADA).                 00002850
      *-----------------------------------------------------------------00002860
       2050-ELIMINAR-BRANCOS-ESQ  SECTION.                              00002870
      *-----------------------------------------------------------------00002880
                                                                        00002890
           SET WRK-IDX-BRANCO TO 1.                                     00002900
           PERFORM 2051-PROCURAR-1A-LETRA                               00002910
               UNTIL WRK-IDX-BRANCO > 40                                00002920
                  OR WRK-NOME-TRIM (WRK-IDX-BRANCO:1) NOT EQUAL SPACE.  00002930
                                                                        00002940
           IF WRK-IDX-BRANCO > 1 AND WRK-IDX-BRANCO NOT > 40            00002950
               MOVE WRK-NOME-TRIM (WRK-IDX-BRANCO:) TO WRK-NOME-DESLOC  00002960
               MOVE WRK-NOME-DESLOC                 TO WRK-NOME-TRIM    00002970
           END-IF.                                                      00002980
                                                                        00002990
      *-----------------------------------------------------------------00003000
       2050-99-FIM.                         EXIT.                       00003010
      *-----------------------------------------------------------------00003020
                                                                        00003030
                                                                        00003040
      *-----------------------------------------------------------------00003050
      *     PROCURA O PRIMEIRO CARACTER NAO-BRANCO DO NOME, UMA         00003060
      *     POSICAO POR VEZ (MESMO ESTILO DE VARREDURA CARACTER A       00003070
      *     CARACTER DE 4531-CAPITALIZAR-1-LETRA NO PRA020).            00003080
      *-----------------------------------------------------------------00003090
       2051-PROCURAR-1A-LETRA     SECTION.                              00003100
      *-----------------------------------------------------------------00003110
                                                                        00003120
           SET WRK-IDX-BRANCO UP BY 1.                                  00003130
                                                                        00003140
      *-----------------------------------------------------------------00003150
       2051-99-FIM.                         EXIT.                       00003160
      *-----------------------------------------------------------------00003170
                                                                        00003180
                                                                        00003190
      *---------------------------------------------------------*       00003200
      *     PROCURA A MARCA PELO NOME JA TRATADO; SE NAO ACHAR   *      00003210
      *     E O NOME NAO FOR BRANCO, CRIA UMA NOVA ENTRADA.      *      00003220
      *---------------------------------------------------------*       00003230
       2100-OBTER-MARCA                  SECTION.                       00003240
      *---------------------------------------------------------*       00003250
                                                                        00003260
           MOVE ZERO      TO WRK-ID-MARCA-ACHADO.                       00003270
           MOVE SPACES    TO WRK-NOME-TRIM.                             00003280
      *     A COMPARACAO ALFANUMERICA DO COBOL IGNORA OS BRANCOS        00003290
      *     A DIREITA, O QUE EQUIVALE A CORTAR O NOME NA PONTA.         00003300
           MOVE ENR-BRANDS (1:25)  TO WRK-NOME-TRIM (1:25).             00003310
      *     CORTA OS BRANCOS A FRENTE DO NOME (VER 2050), SENAO         00003320
      *     ' DANONE' E 'DANONE' SERIAM MARCAS DIFERENTES.              00003330
           PERFORM 2050-ELIMINAR-BRANCOS-ESQ.                           00003340
                                                                        00003350
           IF WRK-NOME-TRIM NOT EQUAL SPACES                            00003360
               SET WRK-IDX-MARCA TO 1                                   00003370
               PERFORM 2110-PROCURAR-MARCA                              00003380
                   UNTIL WRK-IDX-MARCA > WRK-QT-MARCAS                  00003390
               IF WRK-ID-MARCA-ACHADO EQUAL ZERO                        00003400
                   IF WRK-QT-MARCAS < 2000                              00003410
                       ADD 1 TO WRK-PROX-ID-MARCA                       00003420
                       ADD 1 TO WRK-QT-MARCAS                           00003430
                       MOVE WRK-PROX-ID-MARCA                           00003440
                           TO WRK-MARCA-ID (WRK-QT-MARCAS)              00003450
                       MOVE WRK-NOME-TRIM (1:25)                        00003460
                           TO WRK-MARCA-NOME (WRK-QT-MARCAS)            00003470
                       MOVE WRK-PROX-ID-MARCA TO WRK-ID-MARCA-ACHADO    00003480
                   END-IF                                               00003490
               END-IF                                                   00003500
           END-IF.                                                      00003510
                                                                        00003520
      *---------------------------------------------------------*       00003530
       2100-99-FIM.                      EXIT.                          00003540
      *---------------------------------------------------------*       00003550
                                                                        00003560
                                                                        00003570
      *---------------------------------------------------------*       00003580
       2110-PROCURAR-MARCA                SECTION.                      00003590
      *---------------------------------------------------------*       00003600
                                                                        00003610
           IF WRK-MARCA-NOME (WRK-IDX-MARCA) EQUAL WRK-NOME-TRIM (1:25) 00003620
               MOVE WRK-MARCA-ID (WRK-IDX-MARCA) TO WRK-ID-MARCA-ACHADO 00003630
               SET WRK-IDX-MARCA TO WRK-QT-MARCAS                       00003640
           END-IF.                                                      00003650
           SET WRK-IDX-MARCA UP BY 1.                                   00003660
                                                                        00003670
      *---------------------------------------------------------*       00003680
       2110-99-FIM.                      EXIT.                          00003690
      *---------------------------------------------------------*       00003700
                                                                        00003710
                                                                        00003720
      *---------------------------------------------------------*       00003730
      *     MESMA LOGICA DE 2100/2110, PARA CATEGORIA.           *      00003740
      *---------------------------------------------------------*       00003750
       2200-OBTER-CATEGORIA               SECTION.                      00003760
      *---------------------------------------------------------*       00003770
                                                                        00003780
           MOVE ZERO      TO WRK-ID-CATEGORIA-ACHADO.                   00003790
           MOVE SPACES    TO WRK-NOME-TRIM.                             00003800
           MOVE ENR-CATEGORY (1:30)  TO WRK-NOME-TRIM (1:30).           00003810
      *     CORTA OS BRANCOS A FRENTE DO NOME, MESMA LOGICA.            00003820
           PERFORM 2050-ELIMINAR-BRANCOS-ESQ.                           00003830
                                                                        00003840
           IF WRK-NOME-TRIM NOT EQUAL SPACES                            00003850
               SET WRK-IDX-CATEGORIA TO 1                               00003860
               PERFORM 2210-PROCURAR-CATEGORIA                          00003870
                   UNTIL WRK-IDX-CATEGORIA > WRK-QT-CATEGORIAS          00003880
               IF WRK-ID-CATEGORIA-ACHADO EQUAL ZERO                    00003890
                   IF WRK-QT-CATEGORIAS < 0500                          00003900
                       ADD 1 TO WRK-PROX-ID-CATEGORIA                   00003910
                       ADD 1 TO WRK-QT-CATEGORIAS                       00003920
                       MOVE WRK-PROX-ID-CATEGORIA                       00003930
                           TO WRK-CATEGORIA-ID (WRK-QT-CATEGORIAS)      00003940
                       MOVE WRK-NOME-TRIM (1:30)                        00003950
                           TO WRK-CATEGORIA-NOME (WRK-QT-CATEGORIAS)    00003960
                       MOVE WRK-PROX-ID-CATEGORIA                       00003970
                           TO WRK-ID-CATEGORIA-ACHADO                   00003980
                   END-IF                                               00003990
               END-IF                                                   00004000
           END-IF.                                                      00004010
                                                                        00004020
      *---------------------------------------------------------*       00004030
       2200-99-FIM.                      EXIT.                          00004040
      *---------------------------------------------------------*       00004050
                                                                        00004060
                                                                        00004070
      *---------------------------------------------------------*       00004080
       2210-PROCURAR-CATEGORIA            SECTION.                      00004090
      *---------------------------------------------------------*       00004100
                                                                        00004110
           IF WRK-CATEGORIA-NOME (WRK-IDX-CATEGORIA) EQUAL              00004120
              WRK-NOME-TRIM (1:30)                                      00004130
               MOVE WRK-CATEGORIA-ID (WRK-IDX-CATEGORIA)                00004140
                   TO WRK-ID-CATEGORIA-ACHADO                           00004150
               SET WRK-IDX-CATEGORIA TO WRK-QT-CATEGORIAS               00004160
           END-IF.                                                      00004170
           SET WRK-IDX-CATEGORIA UP BY 1.                               00004180
                                                                        00004190
      *---------------------------------------------------------*       00004200
       2210-99-FIM.                      EXIT.                          00004210
      *---------------------------------------------------------*       00004220
                                                                        00004230
                                                                        00004240
      *---------------------------------------------------------*       00004250
      *     PROCURA O PRODUTO PELO CODIGO; SE ACHAR, ATUALIZA OS *      00004260
      *     CAMPOS VARIAVEIS; SE NAO ACHAR, INCLUI UM NOVO.      *      00004270
      *---------------------------------------------------------*       00004280
       2300-GRAVAR-PRODUTO                SECTION.                      00004290
      *---------------------------------------------------------*       00004300
                                                                        00004310
           MOVE ENR-CODE  TO PRD-CODE.                                  00004320
           READ PRODUCT-MASTER                                          00004330
               KEY IS PRD-CODE                                          00004340
               INVALID KEY                                              00004350
                   PERFORM 2310-INCLUIR-PRODUTO                         00004360
               NOT INVALID KEY                                          00004370
                   PERFORM 2320-ATUALIZAR-PRODUTO                       00004380
           END-READ.                                                    00004390
                                                                        00004400
      *---------------------------------------------------------*       00004410
       2300-99-FIM.                      EXIT.                          00004420
      *---------------------------------------------------------*       00004430
                                                                        00004440
                                                                        00004450
      *---------------------------------------------------------*       00004460
       2310-INCLUIR-PRODUTO               SECTION.                      00004470
      *---------------------------------------------------------*       00004480
                                                                        00004490
           ADD 1 TO WRK-PROX-ID-PRODUTO.                                00004500
           MOVE WRK-PROX-ID-PRODUTO      TO PRD-ID.                     00004510
           MOVE ENR-CODE                 TO PRD-CODE.                   00004520
           MOVE ENR-PRODUCT-NAME (1:40)  TO PRD-NAME.                   00004530
           MOVE WRK-ID-MARCA-ACHADO      TO PRD-BRAND-ID.               00004540
           MOVE WRK-ID-CATEGORIA-ACHADO  TO PRD-CATEGORY-ID.            00004550
           MOVE ENR-NUTRISCORE (1:1)     TO PRD-NUTRISCORE.             00004560
           MOVE ENR-NOVA-GROUP           TO PRD-NOVA-GROUP.             00004570
           MOVE ENR-QUALITY-SCORE        TO PRD-QUALITY-SCORE.          00004580
                                                                        00004590
           WRITE PRODUCT-MASTER-REC                                     00004600
               INVALID KEY                                              00004610
                   MOVE ' ERRO GRAVAR PRODUCT-MASTER '  TO WRK-MSG      00004620
                   PERFORM 9000-TRATAR-ERROS                            00004630
           END-WRITE.                                                   00004640
                                                                        00004650
      *---------------------------------------------------------*       00004660
       2310-99-FIM.                      EXIT.                          00004670
      *---------------------------------------------------------*       00004680
                                                                        00004690
                                                                        00004700
      *---------------------------------------------------------*       00004710
       2320-ATUALIZAR-PRODUTO             SECTION.                      00004720
      *---------------------------------------------------------*       00004730
                                                                        00004740
           MOVE ENR-PRODUCT-NAME (1:40)  TO PRD-NAME.                   00004750
           MOVE WRK-ID-MARCA-ACHADO      TO PRD-BRAND-ID.               00004760
           MOVE WRK-ID-CATEGORIA-ACHADO  TO PRD-CATEGORY-ID.            00004770
           MOVE ENR-NUTRISCORE (1:1)     TO PRD-NUTRISCORE.             00004780
           MOVE ENR-NOVA-GROUP           TO PRD-NOVA-GROUP.             00004790
           MOVE ENR-QUALITY-SCORE        TO PRD-QUALITY-SCORE.          00004800
                                                                        00004810
           REWRITE PRODUCT-MASTER-REC                                   00004820
               INVALID KEY                                              00004830
                   MOVE ' ERRO ATUALIZAR PRODUCT-MASTER '  TO WRK-MSG   00004840
                   PERFORM 9000-TRATAR-ERROS                            00004850
           END-REWRITE.                                                 00004860
                                                                        00004870
      *---------------------------------------------------------*       00004880
       2320-99-FIM.                      EXIT.                          00004890
      *---------------------------------------------------------*       00004900
                                                                        00004910
                                                                        00004920
      *---------------------------------------------------------*       00004930
      *     FECHA O ENRICHED-FILE E O MESTRE DE PRODUTO, GRAVA   *      00004940
      *     AS TABELAS DE MARCA/CATEGORIA E EXIBE OS CONTADORES. *      00004950
      *---------------------------------------------------------*       00004960
       3000-FINALIZAR                    SECTION.                       00004970
      *---------------------------------------------------------*       00004980
                                                                        00004990
           CLOSE ENRICHED-FILE.                                         00005000
           CLOSE PRODUCT-MASTER.                                        00005010
                                                                        00005020
           SET WRK-IDX-MARCA TO 1.                                      00005030
           PERFORM 3100-GRAVAR-MARCA                                    00005040
               UNTIL WRK-IDX-MARCA > WRK-QT-MARCAS.                     00005050
                                                                        00005060
           SET WRK-IDX-CATEGORIA TO 1.                                  00005070
           PERFORM 3200-GRAVAR-CATEGORIA                                00005080
               UNTIL WRK-IDX-CATEGORIA > WRK-QT-CATEGORIAS.             00005090
                                                                        00005100
           CLOSE BRAND-MASTER.                                          00005110
           CLOSE CATEGORY-MASTER.                                       00005120
                                                                        00005130
           MOVE WRK-CONT-CARGA  TO WRK-CONT-CARGA-D.                    00005140
                                                                        00005150
           DISPLAY '---------------------------------------'.           00005160
           DISPLAY 'PRA030 - CARGA DO MESTRE DE PRODUTOS'.              00005170
           DISPLAY 'CARREGADO  : '  WRK-CONT-CARGA-D.                   00005180
           DISPLAY '---------------------------------------'.           00005190
                                                                        00005200
      *---------------------------------------------------------*       00005210
       3000-99-FIM.                      EXIT.                          00005220
      *---------------------------------------------------------*       00005230
                                                                        00005240
                                                                        00005250
      *---------------------------------------------------------*       00005260
       3100-GRAVAR-MARCA                  SECTION.                      00005270
      *---------------------------------------------------------*       00005280
                                                                        00005290
           MOVE WRK-MARCA-ID   (WRK-IDX-MARCA)  TO BRA-ID.              00005300
           MOVE WRK-MARCA-NOME (WRK-IDX-MARCA)  TO BRA-NAME.            00005310
           WRITE BRAND-MASTER-REC.                                      00005320
           SET WRK-IDX-MARCA UP BY 1.                                   00005330
                                                                        00005340
      *---------------------------------------------------------*       00005350
       3100-99-FIM.                      EXIT.                          00005360
      *---------------------------------------------------------*       00005370
                                                                        00005380
                                                                        00005390
      *---------------------------------------------------------*       00005400
       3200-GRAVAR-CATEGORIA              SECTION.                      00005410
      *---------------------------------------------------------*       00005420
                                                                        00005430
           MOVE WRK-CATEGORIA-ID   (WRK-IDX-CATEGORIA) TO CAT-ID.       00005440
           MOVE WRK-CATEGORIA-NOME (WRK-IDX-CATEGORIA) TO CAT-NAME.     00005450
           WRITE CATEGORY-MASTER-REC.                                   00005460
           SET WRK-IDX-CATEGORIA UP BY 1.                               00005470
                                                                        00005480
      *---------------------------------------------------------*       00005490
       3200-99-FIM.                      EXIT.                          00005500
      *---------------------------------------------------------*       00005510
                                                                        00005520
                                                                        00005530
      *     NOTA DE OPERACAO (MNT-0197): O PRODUCT-MASTER E AGREGADO    00005540
      *     (ALTA EM PRD-ID, NAO E REGRAVADO DO ZERO COMO MARCA/        00005550
      *     CATEGORIA), ENTAO O 'TUDO-OU-NADA' DESTE PASSO E GARANTIDO  00005560
      *     POR BACKUP DE GDG DO PRAPRDMS NO JCL ANTES DESTE STEP; SE   00005570
      *     9000-TRATAR-ERROS DISPARAR, A OPERACAO RESTAURA O BACKUP E  00005580
      *     REEXECUTA O LOTE - NAO HA COMMIT/ROLLBACK EM COBOL PURO.    00005590
      *---------------------------------------------------------*       00005600
       9000-TRATAR-ERROS                 SECTION.                       00005610
      *---------------------------------------------------------*       00005620
                                                                        00005630
           DISPLAY '------------------'.                                00005640
           DISPLAY   WRK-MSG.                                           00005650
           DISPLAY '------------------'.                                00005660
           STOP RUN.                                                    00005670
                                                                        00005680
      *---------------------------------------------------------*       00005690
       9000-99-FIM.                      EXIT.                          00005700
      *---------------------------------------------------------*       00005710
