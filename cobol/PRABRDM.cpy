      *=============================================================*   00000010
      *     COPYBOOK   : PRABRDM                                    *   00000020
      *     EMPRESA    : FOURSYS                                    *   00000030
      *     SISTEMA    : PRA - PRODUTOS ALIMENTICIOS                *   00000040
      *     OBJETIVO   : LAYOUT DO MESTRE DE MARCA (BRAND-MASTER),  *   00000050
      *                : RECONSTRUIDO A CADA EXECUCAO DA CARGA.     *   00000060
      *=============================================================*   00000070
      *   H I S T O R I C O   D E   A L T E R A C O E S              *  00000080
      *-----------------------------------------------------------*     00000090
      *DATA       RESP  CHAMADO    DESCRICAO                      *     00000100
      *---------- ----- ---------- ---------------------------    *     00000110
      *03/08/1990 MVL   INIC-0004  VERSAO INICIAL DO LAYOUT.            00000120
      *21/06/1998 RCA   Y2K-0121   REVISAO GERAL PARA VIRADA DO SEC.    00000130
      *-----------------------------------------------------------*     00000140
      *                                                                 00000150
      *     BRAND-MASTER-REC - REGISTRO MESTRE DE MARCA, 30 BYTES.      00000160
      *                                                                 00000170
       01  BRAND-MASTER-REC.                                            00000180
           05  BRA-ID                        PIC 9(04).                 00000190
           05  BRA-NAME                      PIC X(25).                 00000200
           05  FILLER                        PIC X(01).                 00000210
