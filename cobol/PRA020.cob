      *=======================================================*         00000010
       IDENTIFICATION                             DIVISION.             00000020
      *=======================================================*         00000030
                                                                        00000040
       PROGRAM-ID.    PRA020.                                           00000050
       AUTHOR.        RENATA CARDOSO ALVES.                             00000060
       INSTALLATION.  FOURSYS - CPD CENTRAL - LOTE NOTURNO.             00000070
       DATE-WRITTEN.  11/08/1990.                                       00000080
       DATE-COMPILED. 11/08/1990.                                       00000090
       SECURITY.      USO INTERNO - SOMENTE LOTE PRA.                   00000100
                                                                        00000110
      *=======================================================*         00000120
      *              TREINAMENTO MAINFRAME                    *         00000130
      *=======================================================*         00000140
      *     OBJETIVO    : LER O ARQUIVO RAW-STORE, CALCULAR O           00000150
      *                 : INDICE DE QUALIDADE E NORMALIZAR A            00000160
      *                 : CATEGORIA DE CADA PRODUTO, GRAVANDO O         00000170
      *                 : ARQUIVO ENRICHED-FILE COM O RESULTADO.        00000180
      *=======================================================*         00000190
      *   H I S T O R I C O   D E   A L T E R A C O E S        *        00000200
      *-------------------------------------------------------*         00000210
      *DATA       RESP  CHAMADO    DESCRICAO                  *         00000220
      *---------- ----- ---------- -----------------------    *         00000230
      *11/08/1990 RCA   INIC-0011  VERSAO INICIAL DO PROGRAMA.          00000240
      *22/04/1993 IPT   MNT-0058   AJUSTE DA FORMULA DO SCORE.          00000250
      *06/09/1996 MVL   MNT-0077   NORMALIZACAO DO PREFIXO EN:.         00000260
      *14/12/1998 RCA   Y2K-0131   REVISAO GERAL VIRADA DO SEC.         00000270
      *19/06/2002 MVL   MNT-0171   TRATAMENTO DE FALHA DE SCORE.        00000280
      *15/03/2006 IPT   MNT-0198   REGISTRO FALHO DEIXAVA OS DADOS     000000290
      *                            DO BRUTO GRAVADOS NO ENRIQUECIDO.   000000300
      *                            PASSA A LIMPAR CODIGO, NOME,       0000000310
      *                            MARCAS, NUTRISCORE E GRUPO NOVA.   0000000320
      *-------------------------------------------------------*         00000330
                                                                        00000340
      *=======================================================*         00000350
       ENVIRONMENT                                DIVISION.             00000360
      *=======================================================*         00000370
                                                                        00000380
      *-------------------------------------------------------*         00000390
       INPUT-OUTPUT                               SECTION.              00000400
      *-------------------------------------------------------*         00000410
       FILE-CONTROL.                                                    00000420
           SELECT RAW-STORE     ASSIGN TO PRARAWST                      00000430
              FILE STATUS  IS WRK-FS-RAWST.                             00000440
                                                                        00000450
           SELECT ENRICHED-FILE ASSIGN TO PRAENRCH                      00000460
              FILE STATUS  IS WRK-FS-ENRCH.                             00000470
                                                                        00000480
      *=======================================================*         00000490
       DATA                                       DIVISION.             00000500
      *=======================================================*         00000510
                                                                        00000520
      *-------------------------------------------------------*         00000530
       FILE                                       SECTION.              00000540
      *-------------------------------------------------------*         00000550
       FD  RAW-STORE                                                    00000560
           RECORDING MODE IS F                                          00000570
           BLOCK CONTAINS 0 RECORDS.                                    00000580
       01  FD-RAW-STORE-REC             PIC X(145).                     00000590
                                                                        00000600
       FD  ENRICHED-FILE                                                00000610
           RECORDING MODE IS F                                          00000620
           BLOCK CONTAINS 0 RECORDS.                                    00000630
       01  FD-ENRICHED-FILE-REC         PIC X(155).                     00000640
                                                                        00000650
      *-------------------------------------------------------*         00000660
       WORKING-STORAGE                            SECTION.              00000670
      *-------------------------------------------------------*         00000680
                                                                        00000690
      *     LAYOUT DO REGISTRO BRUTO (ENTRADA).                         00000700
           COPY PRARAWP.                                                00000710
      *     LAYOUT DO REGISTRO ENRIQUECIDO (SAIDA).                     00000720
           COPY PRAENRP.                                                00000730
                                                                        00000740
       77  WRK-FS-RAWST                 PIC X(02) VALUE SPACES.         00000750
       77  WRK-FS-ENRCH                 PIC X(02) VALUE SPACES.         00000760
       77  WRK-MSG                      PIC X(50) VALUE SPACES.         00000770
                                                                        00000780
      *     VISAO ALTERNATIVA DA MENSAGEM, EM TAG + TEXTO.              00000790
       01  WRK-MSG-DET  REDEFINES WRK-MSG.                              00000800
           05  WRK-MSG-TAG              PIC X(10).                      00000810
           05  WRK-MSG-TXT              PIC X(40).                      00000820
                                                                        00000830
       01  WRK-DATA-EXEC                PIC 9(08) VALUE ZEROS.          00000840
      *     VISAO ALTERNATIVA DA DATA DE EXECUCAO, EM AAMMDD.           00000850
       01  WRK-DATA-QUEBRA  REDEFINES WRK-DATA-EXEC.                    00000860
           05  WRK-DATA-AAAA            PIC 9(04).                      00000870
           05  WRK-DATA-MM              PIC 9(02).                      00000880
           05  WRK-DATA-DD              PIC 9(02).                      00000890
                                                                        00000900
      *     AREA DE CALCULO DO INDICE DE QUALIDADE.                     00000910
       01  WRK-AREA-SCORE.                                              00000920
           05  WRK-PONTOS-NUTRI         PIC 9(03)   COMP.               00000930
           05  WRK-CONTRIB-NUTRI        PIC 9(03)V9 COMP-3 VALUE ZERO.  00000940
           05  WRK-CONTRIB-COMPLET      PIC 9(03)V9 COMP-3 VALUE ZERO.  00000950
           05  WRK-SCORE-TOTAL          PIC 9(03)V9 COMP-3 VALUE ZERO.  00000960
                                                                        00000970
      *     AREA DE TRABALHO DA CATEGORIA NORMALIZADA.                  00000980
       01  WRK-CATEGORIA-BRUTA           PIC X(30) VALUE SPACES.        00000990
       01  WRK-IDX-CAT                  PIC 9(02) COMP VALUE ZERO.      00001000
       01  WRK-SW-INICIO-PALAVRA         PIC X(01) VALUE 'S'.           00001010
           88  WRK-EH-INICIO-PALAVRA             VALUE 'S'.             00001020
           88  WRK-NAO-EH-INICIO-PALAVRA         VALUE 'N'.             00001030
                                                                        00001040
      *     ALFABETOS DE APOIO PARA TROCA DE CAIXA SEM FUNCAO           00001050
      *     INTRINSECA (INSPECT CONVERTING LETRA A LETRA).              00001060
       01  WRK-ALFA-MINUSCULO  PIC X(26)                                00001070
               VALUE 'abcdefghijklmnopqrstuvwxyz'.                      00001080
       01  WRK-ALFA-MAIUSCULO  PIC X(26)                                00001090
               VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                      00001100
                                                                        00001110
       01  WRK-CONTADORES.                                              00001120
           05  WRK-CONT-SUCESSO          PIC 9(06) COMP VALUE ZERO.     00001130
           05  WRK-CONT-FALHA             PIC 9(06) COMP VALUE ZERO.    00001140
           05  WRK-CONT-GRAVADO           PIC 9(06) COMP VALUE ZERO.    00001150
           05  FILLER                     PIC X(01) VALUE SPACE.        00001160
                                                                        00001170
       01  WRK-DISPLAY-CONTADORES.                                      00001180
           05  WRK-CONT-SUCESSO-D         PIC Z(05)9.                   00001190
           05  WRK-CONT-FALHA-D           PIC Z(05)9.                   00001200
           05  WRK-CONT-GRAVADO-D         PIC Z(05)9.                   00001210
           05  FILLER                     PIC X(01) VALUE SPACE.        00001220
                                                                        00001230
      *=======================================================*         00001240
       PROCEDURE                                  DIVISION.             00001250
      *=======================================================*         00001260
                                                                        00001270
      *---------------------------------------------------------*       00001280
      *     R O T I N A   P R I N C I P A L                     *       00001290
      *---------------------------------------------------------*       00001300
       0000-PRINCIPAL                    SECTION.                       00001310
      *---------------------------------------------------------*       00001320
                                                                        00001330
           PERFORM 1000-INICIAR.                                        00001340
           PERFORM 2000-PROCESSAR UNTIL WRK-FS-RAWST EQUAL '10'.        00001350
           PERFORM 3000-FINALIZAR.                                      00001360
                                                                        00001370
      *---------------------------------------------------------*       00001380
       0000-99-FIM.                      EXIT.                          00001390
      *---------------------------------------------------------*       00001400
                                                                        00001410
                                                                        00001420
      *---------------------------------------------------------*       00001430
       1000-INICIAR                      SECTION.                       00001440
      *---------------------------------------------------------*       00001450
                                                                        00001460
           OPEN INPUT  RAW-STORE                                        00001470
                OUTPUT ENRICHED-FILE.                                   00001480
           PERFORM 1100-TESTAR-STATUS-ABERTURA.                         00001490
           READ RAW-STORE.                                              00001500
                                                                        00001510
      *---------------------------------------------------------*       00001520
       1000-99-FIM.                      EXIT.                          00001530
      *---------------------------------------------------------*       00001540
                                                                        00001550
                                                                        00001560
      *---------------------------------------------------------*       00001570
       1100-TESTAR-STATUS-ABERTURA       SECTION.                       00001580
      *---------------------------------------------------------*       00001590
                                                                        00001600
           IF WRK-FS-RAWST  NOT EQUAL ZEROS                             00001610
               MOVE ' ERRO OPEN RAW-STORE '    TO WRK-MSG               00001620
               PERFORM 9000-TRATAR-ERROS                                00001630
           END-IF.                                                      00001640
                                                                        00001650
           IF WRK-FS-ENRCH  NOT EQUAL ZEROS                             00001660
               MOVE ' ERRO OPEN ENRICHED-FILE ' TO WRK-MSG              00001670
               PERFORM 9000-TRATAR-ERROS                                00001680
           END-IF.                                                      00001690
                                                                        00001700
      *---------------------------------------------------------*       00001710
       1100-99-FIM.                      EXIT.                          00001720
      *---------------------------------------------------------*       00001730
                                                                        00001740
                                                                        00001750
      *---------------------------------------------------------*       00001760
      *     ENRIQUECE UM REGISTRO BRUTO E GRAVA O RESULTADO.     *      00001770
      *---------------------------------------------------------*       00001780
       2000-PROCESSAR                    SECTION.                       00001790
      *---------------------------------------------------------*       00001800
                                                                        00001810
           IF WRK-FS-RAWST  EQUAL ZEROS                                 00001820
               MOVE FD-RAW-STORE-REC  TO RAW-PRODUCT-REC                00001830
               MOVE RAW-CODE          TO ENR-RAW-ID                     00001840
               MOVE RAW-CODE          TO ENR-CODE                       00001850
               MOVE RAW-PRODUCT-NAME  TO ENR-PRODUCT-NAME               00001860
               MOVE RAW-BRANDS        TO ENR-BRANDS                     00001870
               MOVE RAW-NUTRISCORE    TO ENR-NUTRISCORE                 00001880
               MOVE RAW-NOVA-GROUP    TO ENR-NOVA-GROUP                 00001890
               MOVE SPACES            TO ENR-ERROR-CODE                 00001900
               IF RAW-COMPLETENESS NUMERIC                              00001910
                   PERFORM 4000-CALCULAR-SCORE                          00001920
                   PERFORM 4500-NORMALIZAR-CATEGORIA                    00001930
                   MOVE 'SUCCESS'      TO ENR-STATUS                    00001940
                   ADD 1 TO WRK-CONT-SUCESSO                            00001950
               ELSE                                                     00001960
                   PERFORM 4900-REGISTRAR-FALHA                         00001970
                   ADD 1 TO WRK-CONT-FALHA                              00001980
               END-IF                                                   00001990
               PERFORM 2200-GRAVAR-ENRICHED                             00002000
               ADD 1 TO WRK-CONT-GRAVADO                                00002010
               READ RAW-STORE                                           00002020
           END-IF.                                                      00002030
                                                                        00002040
      *---------------------------------------------------------*       00002050
       2000-99-FIM.                      EXIT.                          00002060
      *---------------------------------------------------------*       00002070
                                                                        00002080
                                                                        00002090
      *---------------------------------------------------------*       00002100
       2200-GRAVAR-ENRICHED               SECTION.                      00002110
      *---------------------------------------------------------*       00002120
                                                                        00002130
           MOVE ENRICHED-PRODUCT-REC  TO FD-ENRICHED-FILE-REC.          00002140
           WRITE FD-ENRICHED-FILE-REC.                                  00002150
                                                                        00002160
      *---------------------------------------------------------*       00002170
       2200-99-FIM.                      EXIT.                          00002180
      *---------------------------------------------------------*       00002190
                                                                        00002200
                                                                        00002210
      *---------------------------------------------------------*       00002220
      *     CALCULA O INDICE DE QUALIDADE (0 A 100), A PARTIR    *      00002230
      *     DO NUTRISCORE E DO INDICE DE COMPLETUDE DO PRODUTO.  *      00002240
      *---------------------------------------------------------*       00002250
       4000-CALCULAR-SCORE                SECTION.                      00002260
      *---------------------------------------------------------*       00002270
                                                                        00002280
           EVALUATE RAW-NUTRISCORE                                      00002290
               WHEN 'a'  MOVE 100  TO WRK-PONTOS-NUTRI                  00002300
               WHEN 'b'  MOVE 080  TO WRK-PONTOS-NUTRI                  00002310
               WHEN 'c'  MOVE 060  TO WRK-PONTOS-NUTRI                  00002320
               WHEN 'd'  MOVE 040  TO WRK-PONTOS-NUTRI                  00002330
               WHEN 'e'  MOVE 020  TO WRK-PONTOS-NUTRI                  00002340
               WHEN OTHER MOVE 000 TO WRK-PONTOS-NUTRI                  00002350
           END-EVALUATE.                                                00002360
                                                                        00002370
           COMPUTE WRK-CONTRIB-NUTRI                                    00002380
               = WRK-PONTOS-NUTRI * 0.5                                 00002390
               ON SIZE ERROR                                            00002400
                   MOVE ZERO TO WRK-CONTRIB-NUTRI                       00002410
           END-COMPUTE.                                                 00002420
                                                                        00002430
           COMPUTE WRK-CONTRIB-COMPLET                                  00002440
               = RAW-COMPLETENESS * 50                                  00002450
               ON SIZE ERROR                                            00002460
                   MOVE ZERO TO WRK-CONTRIB-COMPLET                     00002470
           END-COMPUTE.                                                 00002480
                                                                        00002490
           COMPUTE WRK-SCORE-TOTAL                                      00002500
               = WRK-CONTRIB-NUTRI + WRK-CONTRIB-COMPLET                00002510
               ON SIZE ERROR                                            00002520
                   MOVE 100.0 TO WRK-SCORE-TOTAL                        00002530
           END-COMPUTE.                                                 00002540
                                                                        00002550
           IF WRK-SCORE-TOTAL > 100.0                                   00002560
               MOVE 100.0  TO WRK-SCORE-TOTAL                           00002570
           END-IF.                                                      00002580
                                                                        00002590
           MOVE WRK-SCORE-TOTAL  TO ENR-QUALITY-SCORE.                  00002600
                                                                        00002610
      *---------------------------------------------------------*       00002620
       4000-99-FIM.                      EXIT.                          00002630
      *---------------------------------------------------------*       00002640
                                                                        00002650
                                                                        00002660
      *---------------------------------------------------------*       00002670
      *     ESCOLHE A CATEGORIA (PRINCIPAL, SENAO 1A DA LISTA,   *      00002680
      *     SENAO "NON CATEGORISE") E NORMALIZA O SEU TEXTO.     *      00002690
      *---------------------------------------------------------*       00002700
       4500-NORMALIZAR-CATEGORIA           SECTION.                     00002710
      *---------------------------------------------------------*       00002720
                                                                        00002730
           IF RAW-MAIN-CATEGORY NOT EQUAL SPACES                        00002740
               MOVE RAW-MAIN-CATEGORY  TO WRK-CATEGORIA-BRUTA           00002750
           ELSE                                                         00002760
               IF RAW-FIRST-CAT-TAG NOT EQUAL SPACES                    00002770
                   MOVE RAW-FIRST-CAT-TAG TO WRK-CATEGORIA-BRUTA        00002780
               ELSE                                                     00002790
                   MOVE SPACES TO WRK-CATEGORIA-BRUTA                   00002800
               END-IF                                                   00002810
           END-IF.                                                      00002820
                                                                        00002830
           IF WRK-CATEGORIA-BRUTA EQUAL SPACES                          00002840
               MOVE 'Non categorise'  TO ENR-CATEGORY                   00002850
           ELSE                                                         00002860
               PERFORM 4510-REMOVER-PREFIXO-EN                          00002870
               PERFORM 4520-TROCAR-HIFEN-ESPACO                         00002880
               PERFORM 4530-CAPITALIZAR-PALAVRAS                        00002890
               MOVE WRK-CATEGORIA-BRUTA  TO ENR-CATEGORY                00002900
           END-IF.                                                      00002910
                                                                        00002920
      *---------------------------------------------------------*       00002930
       4500-99-FIM.                      EXIT.                          00002940
      *---------------------------------------------------------*       00002950
                                                                        00002960
                                                                        00002970
      *---------------------------------------------------------*       00002980
       4510-REMOVER-PREFIXO-EN             SECTION.                     00002990
      *---------------------------------------------------------*       00003000
                                                                        00003010
           IF WRK-CATEGORIA-BRUTA (1:3) EQUAL 'en:'                     00003020
               MOVE WRK-CATEGORIA-BRUTA (4:27)  TO WRK-CATEGORIA-BRUTA  00003030
           END-IF.                                                      00003040
                                                                        00003050
      *---------------------------------------------------------*       00003060
       4510-99-FIM.                      EXIT.                          00003070
      *---------------------------------------------------------*       00003080
                                                                        00003090
                                                                        00003100
      *---------------------------------------------------------*       00003110
       4520-TROCAR-HIFEN-ESPACO            SECTION.                     00003120
      *---------------------------------------------------------*       00003130
                                                                        00003140
           INSPECT WRK-CATEGORIA-BRUTA CONVERTING '-' TO ' '.           00003150
                                                                        00003160
      *---------------------------------------------------------*       00003170
       4520-99-FIM.                      EXIT.                          00003180
      *---------------------------------------------------------*       00003190
                                                                        00003200
                                                                        00003210
      *---------------------------------------------------------*       00003220
      *     PERCORRE O TEXTO DA CATEGORIA, DEIXANDO MAIUSCULA    *      00003230
      *     A PRIMEIRA LETRA DE CADA PALAVRA E AS DEMAIS EM      *      00003240
      *     MINUSCULA.                                           *      00003250
      *---------------------------------------------------------*       00003260
       4530-CAPITALIZAR-PALAVRAS           SECTION.                     00003270
      *---------------------------------------------------------*       00003280
                                                                        00003290
           MOVE 'S'  TO WRK-SW-INICIO-PALAVRA.                          00003300
           SET WRK-IDX-CAT TO 1.                                        00003310
           PERFORM 4531-CAPITALIZAR-1-LETRA                             00003320
               UNTIL WRK-IDX-CAT > 30.                                  00003330
                                                                        00003340
      *---------------------------------------------------------*       00003350
       4530-99-FIM.                      EXIT.                          00003360
      *---------------------------------------------------------*       00003370
                                                                        00003380
                                                                        00003390
      *---------------------------------------------------------*       00003400
       4531-CAPITALIZAR-1-LETRA            SECTION.                     00003410
      *---------------------------------------------------------*       00003420
                                                                        00003430
           IF WRK-CATEGORIA-BRUTA (WRK-IDX-CAT:1) EQUAL SPACE           00003440
               MOVE 'S'  TO WRK-SW-INICIO-PALAVRA                       00003450
           ELSE                                                         00003460
               IF WRK-EH-INICIO-PALAVRA                                 00003470
                   PERFORM 4532-MAIUSCULAR-1-LETRA                      00003480
                   MOVE 'N'  TO WRK-SW-INICIO-PALAVRA                   00003490
               ELSE                                                     00003500
                   PERFORM 4533-MINUSCULAR-1-LETRA                      00003510
               END-IF                                                   00003520
           END-IF.                                                      00003530
           SET WRK-IDX-CAT UP BY 1.                                     00003540
                                                                        00003550
      *---------------------------------------------------------*       00003560
       4531-99-FIM.                      EXIT.                          00003570
      *---------------------------------------------------------*       00003580
                                                                        00003590
                                                                        00003600
      *---------------------------------------------------------*       00003610
       4532-MAIUSCULAR-1-LETRA             SECTION.                     00003620
      *---------------------------------------------------------*       00003630
                                                                        00003640
           INSPECT WRK-CATEGORIA-BRUTA (WRK-IDX-CAT:1)                  00003650
               CONVERTING WRK-ALFA-MINUSCULO TO WRK-ALFA-MAIUSCULO.     00003660
                                                                        00003670
      *---------------------------------------------------------*       00003680
       4532-99-FIM.                      EXIT.                          00003690
      *---------------------------------------------------------*       00003700
                                                                        00003710
                                                                        00003720
      *---------------------------------------------------------*       00003730
       4533-MINUSCULAR-1-LETRA             SECTION.                     00003740
      *---------------------------------------------------------*       00003750
                                                                        00003760
           INSPECT WRK-CATEGORIA-BRUTA (WRK-IDX-CAT:1)                  00003770
               CONVERTING WRK-ALFA-MAIUSCULO TO WRK-ALFA-MINUSCULO.     00003780
                                                                        00003790
      *---------------------------------------------------------*       00003800
       4533-99-FIM.                      EXIT.                          00003810
      *---------------------------------------------------------*       00003820
                                                                        00003830
                                                                        00003840
      *---------------------------------------------------------*       00003850
      *     MARCA O REGISTRO COMO FALHO, ZERANDO OS DADOS        *      00003860
      *     CALCULADOS E REPASSADOS DO BRUTO, E ANOTANDO O       *      00003870
      *     CODIGO DE ERRO (MNT-0198).  SO FICA DE PE A CHAVE    *      00003880
      *     ENR-RAW-ID, USADA NO UPSERT POR ID BRUTO.            *      00003890
      *---------------------------------------------------------*       00003900
       4900-REGISTRAR-FALHA                SECTION.                     00003910
      *---------------------------------------------------------*       00003920
                                                                        00003930
           MOVE 'FAILED'         TO ENR-STATUS.                         00003940
           MOVE SPACES           TO ENR-CODE.                           00003950
           MOVE SPACES           TO ENR-PRODUCT-NAME.                   00003960
           MOVE SPACES           TO ENR-BRANDS.                         00003970
           MOVE SPACES           TO ENR-NUTRISCORE.                     00003980
           MOVE ZERO             TO ENR-NOVA-GROUP.                     00003990
           MOVE ZERO             TO ENR-QUALITY-SCORE.                  00004000
           MOVE SPACES           TO ENR-CATEGORY.                       00004010
           MOVE 'COMPLETUDE-INVALIDA' TO ENR-ERROR-CODE.                00004020
                                                                        00004030
      *---------------------------------------------------------*       00004040
       4900-99-FIM.                      EXIT.                          00004050
      *---------------------------------------------------------*       00004060
                                                                        00004070
                                                                        00004080
      *---------------------------------------------------------*       00004090
      *     FECHA ARQUIVOS E EXIBE OS CONTADORES DO LOTE.        *      00004100
      *---------------------------------------------------------*       00004110
       3000-FINALIZAR                    SECTION.                       00004120
      *---------------------------------------------------------*       00004130
                                                                        00004140
           CLOSE RAW-STORE.                                             00004150
           CLOSE ENRICHED-FILE.                                         00004160
                                                                        00004170
           MOVE WRK-CONT-SUCESSO   TO WRK-CONT-SUCESSO-D.               00004180
           MOVE WRK-CONT-FALHA     TO WRK-CONT-FALHA-D.                 00004190
           MOVE WRK-CONT-GRAVADO   TO WRK-CONT-GRAVADO-D.               00004200
                                                                        00004210
           DISPLAY '---------------------------------------'.           00004220
           DISPLAY 'PRA020 - ENRIQUECIMENTO DE PRODUTOS'.               00004230
           DISPLAY 'SUCESSO    : '  WRK-CONT-SUCESSO-D.                 00004240
           DISPLAY 'FALHA      : '  WRK-CONT-FALHA-D.                   00004250
           DISPLAY 'GRAVADO    : '  WRK-CONT-GRAVADO-D.                 00004260
           DISPLAY '---------------------------------------'.           00004270
                                                                        00004280
      *---------------------------------------------------------*       00004290
       3000-99-FIM.                      EXIT.                          00004300
      *---------------------------------------------------------*       00004310
                                                                        00004320
                                                                        00004330
      *---------------------------------------------------------*       00004340
       9000-TRATAR-ERROS                 SECTION.                       00004350
      *---------------------------------------------------------*       00004360
                                                                        00004370
           DISPLAY '------------------'.                                00004380
           DISPLAY   WRK-MSG.                                           00004390
           DISPLAY '------------------'.                                00004400
           STOP RUN.                                                    00004410
                                                                        00004420
      *---------------------------------------------------------*       00004430
       9000-99-FIM.                      EXIT.                          00004440
      *---------------------------------------------------------*       00004450
