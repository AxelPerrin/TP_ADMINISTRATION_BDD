      *=======================================================*         00000010
       IDENTIFICATION                             DIVISION.             00000020
      *=======================================================*         00000030
                                                                        00000040
       PROGRAM-ID.    PRA040.                                           00000050
       AUTHOR.        MARCOS VINICIUS LIMA.                             00000060
       INSTALLATION.  FOURSYS - CPD CENTRAL - LOTE NOTURNO.             00000070
       DATE-WRITTEN.  26/08/1990.                                       00000080
       DATE-COMPILED. 26/08/1990.                                       00000090
       SECURITY.      USO INTERNO - SOMENTE LOTE PRA.                   00000100
                                                                        00000110
      *=======================================================*         00000120
      *              TREINAMENTO MAINFRAME                    *         00000130
      *=======================================================*         00000140
      *     OBJETIVO    : PERCORRER O MESTRE DE PRODUTO E EMITIR        00000150
      *                 : O RELATORIO RESUMO DE ESTATISTICAS, COM       00000160
      *                 : TOTAIS DE PRODUTO/MARCA/CATEGORIA, MEDIA      00000170
      *                 : DO INDICE DE QUALIDADE E A DISTRIBUICAO       00000180
      *                 : POR NOTA DE NUTRISCORE.                       00000190
      *=======================================================*         00000200
      *   H I S T O R I C O   D E   A L T E R A C O E S        *        00000210
      *-------------------------------------------------------*         00000220
      *DATA       RESP  CHAMADO    DESCRICAO                  *         00000230
      *---------- ----- ---------- -----------------------    *         00000240
      *26/08/1990 MVL   INIC-0013  VERSAO INICIAL DO PROGRAMA.          00000250
      *18/05/1995 IPT   MNT-0070   DISTRIBUICAO POR NUTRISCORE.         00000260
      *02/02/1999 RCA   Y2K-0133   REVISAO GERAL VIRADA DO SEC.         00000270
      *14/09/2004 MVL   MNT-0190   MEDIA EM BRANCO SEM PRODUTOS.        00000280
      *-------------------------------------------------------*         00000290
                                                                        00000300
      *=======================================================*         00000310
       ENVIRONMENT                                DIVISION.             00000320
      *=======================================================*         00000330
                                                                        00000340
      *-------------------------------------------------------*         00000350
       INPUT-OUTPUT                               SECTION.              00000360
      *-------------------------------------------------------*         00000370
       FILE-CONTROL.                                                    00000380
           SELECT PRODUCT-MASTER  ASSIGN TO PRAPRDMS                    00000390
              ORGANIZATION IS INDEXED                                   00000400
              ACCESS MODE  IS SEQUENTIAL                                00000410
              RECORD KEY   IS PRD-CODE                                  00000420
              FILE STATUS  IS WRK-FS-PRDMS.                             00000430
                                                                        00000440
           SELECT BRAND-MASTER    ASSIGN TO PRABRDMS                    00000450
              FILE STATUS  IS WRK-FS-BRDMS.                             00000460
                                                                        00000470
           SELECT CATEGORY-MASTER ASSIGN TO PRACATMS                    00000480
              FILE STATUS  IS WRK-FS-CATMS.                             00000490
                                                                        00000500
           SELECT STATS-REPORT    ASSIGN TO PRASTRPT                    00000510
              ORGANIZATION IS LINE SEQUENTIAL                           00000520
              FILE STATUS  IS WRK-FS-STRPT.                             00000530
                                                                        00000540
      *=======================================================*         00000550
       DATA                                       DIVISION.             00000560
      *=======================================================*         00000570
                                                                        00000580
      *-------------------------------------------------------*         00000590
       FILE                                       SECTION.              00000600
      *-------------------------------------------------------*         00000610
       FD  PRODUCT-MASTER.                                              00000620
           COPY PRAPRDM.                                                00000630
                                                                        00000640
       FD  BRAND-MASTER.                                                00000650
           COPY PRABRDM.                                                00000660
                                                                        00000670
       FD  CATEGORY-MASTER.                                             00000680
           COPY PRACATM.                                                00000690
                                                                        00000700
       FD  STATS-REPORT                                                 00000710
           RECORDING MODE IS F                                          00000720
           BLOCK CONTAINS 0 RECORDS.                                    00000730
       01  FD-STATS-REPORT-REC          PIC X(80).                      00000740
                                                                        00000750
      *-------------------------------------------------------*         00000760
       WORKING-STORAGE                            SECTION.              00000770
      *-------------------------------------------------------*         00000780
                                                                        00000790
       77  WRK-FS-PRDMS                 PIC X(02) VALUE SPACES.         00000800
       77  WRK-FS-BRDMS                 PIC X(02) VALUE SPACES.         00000810
       77  WRK-FS-CATMS                 PIC X(02) VALUE SPACES.         00000820
       77  WRK-FS-STRPT                 PIC X(02) VALUE SPACES.         00000830
       77  WRK-MSG                      PIC X(50) VALUE SPACES.         00000840
                                                                        00000850
      *     VISAO ALTERNATIVA DA MENSAGEM, EM TAG + TEXTO.              00000860
       01  WRK-MSG-DET  REDEFINES WRK-MSG.                              00000870
           05  WRK-MSG-TAG              PIC X(10).                      00000880
           05  WRK-MSG-TXT              PIC X(40).                      00000890
                                                                        00000900
       01  WRK-DATA-EXEC                PIC 9(08) VALUE ZEROS.          00000910
      *     VISAO ALTERNATIVA DA DATA DE EXECUCAO, EM AAMMDD.           00000920
       01  WRK-DATA-QUEBRA  REDEFINES WRK-DATA-EXEC.                    00000930
           05  WRK-DATA-AAAA            PIC 9(04).                      00000940
           05  WRK-DATA-MM              PIC 9(02).                      00000950
           05  WRK-DATA-DD              PIC 9(02).                      00000960
                                                                        00000970
       01  WRK-ACUMULADORES.                                            00000980
           05  WRK-CONT-PRODUTOS        PIC 9(06) COMP VALUE ZERO.      00000990
           05  WRK-CONT-MARCAS          PIC 9(04) COMP VALUE ZERO.      00001000
           05  WRK-CONT-CATEGORIAS      PIC 9(04) COMP VALUE ZERO.      00001010
           05  WRK-SOMA-SCORE           PIC 9(09) COMP VALUE ZERO.      00001020
           05  WRK-CONT-NUTRI-A         PIC 9(06) COMP VALUE ZERO.      00001030
           05  WRK-CONT-NUTRI-B         PIC 9(06) COMP VALUE ZERO.      00001040
           05  WRK-CONT-NUTRI-C         PIC 9(06) COMP VALUE ZERO.      00001050
           05  WRK-CONT-NUTRI-D         PIC 9(06) COMP VALUE ZERO.      00001060
           05  WRK-CONT-NUTRI-E         PIC 9(06) COMP VALUE ZERO.      00001070
           05  FILLER                  PIC X(01) VALUE SPACE.           00001080
                                                                        00001090
       01  WRK-MEDIA-SCORE              PIC 9(03)V9 COMP-3 VALUE ZERO.  00001100
       01  WRK-SW-TEM-PRODUTO           PIC X(01) VALUE 'N'.            00001110
           88  WRK-HA-PRODUTO                    VALUE 'S'.             00001120
           88  WRK-NAO-HA-PRODUTO                VALUE 'N'.             00001130
                                                                        00001140
      *     LINHAS DO RELATORIO RESUMO (PRASTRPT), 80 COLUNAS.          00001150
       01  WRK-LINHA-TITULO.                                            00001160
           05  FILLER                   PIC X(27) VALUE                 00001170
               'PRODUCT STATISTICS SUMMARY'.                            00001180
           05  FILLER                   PIC X(53) VALUE SPACES.         00001190
                                                                        00001200
       01  WRK-LINHA-TOT-PRODUTO.                                       00001210
           05  FILLER                   PIC X(19) VALUE                 00001220
               'TOTAL PRODUCTS   : '.                                   00001230
           05  WRK-ED-TOT-PRODUTO       PIC ZZZZZ9.                     00001240
           05  FILLER                   PIC X(55) VALUE SPACES.         00001250
                                                                        00001260
       01  WRK-LINHA-TOT-MARCA.                                         00001270
           05  FILLER                   PIC X(21) VALUE                 00001280
               'TOTAL BRANDS     :   '.                                 00001290
           05  WRK-ED-TOT-MARCA         PIC ZZZ9.                       00001300
           05  FILLER                   PIC X(55) VALUE SPACES.         00001310
                                                                        00001320
       01  WRK-LINHA-TOT-CATEGORIA.                                     00001330
           05  FILLER                   PIC X(21) VALUE                 00001340
               'TOTAL CATEGORIES :   '.                                 00001350
           05  WRK-ED-TOT-CATEGORIA     PIC ZZZ9.                       00001360
           05  FILLER                   PIC X(55) VALUE SPACES.         00001370
                                                                        00001380
       01  WRK-LINHA-MEDIA-SCORE.                                       00001390
           05  FILLER                   PIC X(20) VALUE                 00001400
               'AVG QUALITY SCORE:  '.                                  00001410
           05  WRK-ED-MEDIA-SCORE       PIC ZZ9.9.                      00001420
           05  FILLER                   PIC X(55) VALUE SPACES.         00001430
                                                                        00001440
       01  WRK-LINHA-DIST-TITULO.                                       00001450
           05  FILLER                   PIC X(23) VALUE                 00001460
               'NUTRISCORE DISTRIBUTION'.                               00001470
           05  FILLER                   PIC X(57) VALUE SPACES.         00001480
                                                                        00001490
       01  WRK-LINHA-DIST-GRAU.                                         00001500
           05  WRK-DIST-LETRA           PIC X(06).                      00001510
           05  WRK-ED-DIST-QTDE         PIC ZZZZZ9.                     00001520
           05  FILLER                   PIC X(68) VALUE SPACES.         00001530
                                                                        00001540
      *=======================================================*         00001550
       PROCEDURE                                  DIVISION.             00001560
      *=======================================================*         00001570
                                                                        00001580
      *---------------------------------------------------------*       00001590
      *     R O T I N A   P R I N C I P A L                     *       00001600
      *---------------------------------------------------------*       00001610
       0000-PRINCIPAL                    SECTION.                       00001620
      *---------------------------------------------------------*       00001630
                                                                        00001640
           PERFORM 1000-INICIAR.                                        00001650
           PERFORM 2000-PROCESSAR UNTIL WRK-FS-PRDMS EQUAL '10'.        00001660
           PERFORM 3000-CONTAR-MARCAS-E-CATEGORIAS.                     00001670
           PERFORM 4000-CALCULAR-MEDIA.                                 00001680
           PERFORM 6000-IMPRIMIR-RELATORIO.                             00001690
           PERFORM 7000-FINALIZAR.                                      00001700
                                                                        00001710
      *---------------------------------------------------------*       00001720
       0000-99-FIM.                      EXIT.                          00001730
      *---------------------------------------------------------*       00001740
                                                                        00001750
                                                                        00001760
      *---------------------------------------------------------*       00001770
       1000-INICIAR                      SECTION.                       00001780
      *---------------------------------------------------------*       00001790
                                                                        00001800
           OPEN INPUT  PRODUCT-MASTER.                                  00001810
           OPEN INPUT  BRAND-MASTER.                                    00001820
           OPEN INPUT  CATEGORY-MASTER.                                 00001830
           OPEN OUTPUT STATS-REPORT.                                    00001840
           PERFORM 1100-TESTAR-STATUS-ABERTURA.                         00001850
           READ PRODUCT-MASTER NEXT RECORD.                             00001860
                                                                        00001870
      *---------------------------------------------------------*       00001880
       1000-99-FIM.                      EXIT.                          00001890
      *---------------------------------------------------------*       00001900
                                                                        00001910
                                                                        00001920
      *---------------------------------------------------------*       00001930
       1100-TESTAR-STATUS-ABERTURA       SECTION.                       00001940
      *---------------------------------------------------------*       00001950
                                                                        00001960
           IF WRK-FS-PRDMS  NOT EQUAL ZEROS                             00001970
               MOVE ' ERRO OPEN PRODUCT-MASTER '   TO WRK-MSG           00001980
               PERFORM 9000-TRATAR-ERROS                                00001990
           END-IF.                                                      00002000
                                                                        00002010
           IF WRK-FS-BRDMS  NOT EQUAL ZEROS                             00002020
               MOVE ' ERRO OPEN BRAND-MASTER '     TO WRK-MSG           00002030
               PERFORM 9000-TRATAR-ERROS                                00002040
           END-IF.                                                      00002050
                                                                        00002060
           IF WRK-FS-CATMS  NOT EQUAL ZEROS                             00002070
               MOVE ' ERRO OPEN CATEGORY-MASTER '  TO WRK-MSG           00002080
               PERFORM 9000-TRATAR-ERROS                                00002090
           END-IF.                                                      00002100
                                                                        00002110
           IF WRK-FS-STRPT  NOT EQUAL ZEROS                             00002120
               MOVE ' ERRO OPEN STATS-REPORT '     TO WRK-MSG           00002130
               PERFORM 9000-TRATAR-ERROS                                00002140
           END-IF.                                                      00002150
                                                                        00002160
      *---------------------------------------------------------*       00002170
       1100-99-FIM.                      EXIT.                          00002180
      *---------------------------------------------------------*       00002190
                                                                        00002200
                                                                        00002210
      *---------------------------------------------------------*       00002220
      *     ACUMULA UM PRODUTO DO MESTRE NAS ESTATISTICAS.       *      00002230
      *---------------------------------------------------------*       00002240
       2000-PROCESSAR                    SECTION.                       00002250
      *---------------------------------------------------------*       00002260
                                                                        00002270
           IF WRK-FS-PRDMS EQUAL ZEROS                                  00002280
               ADD 1 TO WRK-CONT-PRODUTOS                               00002290
               MOVE 'S' TO WRK-SW-TEM-PRODUTO                           00002300
               ADD PRD-QUALITY-SCORE TO WRK-SOMA-SCORE                  00002310
               EVALUATE PRD-NUTRISCORE                                  00002320
                   WHEN 'a'  ADD 1 TO WRK-CONT-NUTRI-A                  00002330
                   WHEN 'b'  ADD 1 TO WRK-CONT-NUTRI-B                  00002340
                   WHEN 'c'  ADD 1 TO WRK-CONT-NUTRI-C                  00002350
                   WHEN 'd'  ADD 1 TO WRK-CONT-NUTRI-D                  00002360
                   WHEN 'e'  ADD 1 TO WRK-CONT-NUTRI-E                  00002370
                   WHEN OTHER CONTINUE                                  00002380
               END-EVALUATE                                             00002390
               READ PRODUCT-MASTER NEXT RECORD                          00002400
           END-IF.                                                      00002410
                                                                        00002420
      *---------------------------------------------------------*       00002430
       2000-99-FIM.                      EXIT.                          00002440
      *---------------------------------------------------------*       00002450
                                                                        00002460
                                                                        00002470
      *---------------------------------------------------------*       00002480
      *     CONTA AS LINHAS DO MESTRE DE MARCA E DE CATEGORIA.   *      00002490
      *---------------------------------------------------------*       00002500
       3000-CONTAR-MARCAS-E-CATEGORIAS   SECTION.                       00002510
      *---------------------------------------------------------*       00002520
                                                                        00002530
           READ BRAND-MASTER NEXT RECORD.                               00002540
           PERFORM 3100-CONTAR-MARCA                                    00002550
               UNTIL WRK-FS-BRDMS EQUAL '10'.                           00002560
                                                                        00002570
           READ CATEGORY-MASTER NEXT RECORD.                            00002580
           PERFORM 3200-CONTAR-CATEGORIA                                00002590
               UNTIL WRK-FS-CATMS EQUAL '10'.                           00002600
                                                                        00002610
      *---------------------------------------------------------*       00002620
       3000-99-FIM.                      EXIT.                          00002630
      *---------------------------------------------------------*       00002640
                                                                        00002650
                                                                        00002660
      *---------------------------------------------------------*       00002670
       3100-CONTAR-MARCA                  SECTION.                      00002680
      *---------------------------------------------------------*       00002690
                                                                        00002700
           ADD 1 TO WRK-CONT-MARCAS.                                    00002710
           READ BRAND-MASTER NEXT RECORD.                               00002720
                                                                        00002730
      *---------------------------------------------------------*       00002740
       3100-99-FIM.                      EXIT.                          00002750
      *---------------------------------------------------------*       00002760
                                                                        00002770
                                                                        00002780
      *---------------------------------------------------------*       00002790
       3200-CONTAR-CATEGORIA              SECTION.                      00002800
      *---------------------------------------------------------*       00002810
                                                                        00002820
           ADD 1 TO WRK-CONT-CATEGORIAS.                                00002830
           READ CATEGORY-MASTER NEXT RECORD.                            00002840
                                                                        00002850
      *---------------------------------------------------------*       00002860
       3200-99-FIM.                      EXIT.                          00002870
      *---------------------------------------------------------*       00002880
                                                                        00002890
                                                                        00002900
      *---------------------------------------------------------*       00002910
      *     MEDIA = SOMA / QTDE, 1 DECIMAL, ARREDONDADA; SE NAO  *      00002920
      *     HOUVER PRODUTO, A MEDIA FICA EM BRANCO NO RELATORIO. *      00002930
      *---------------------------------------------------------*       00002940
       4000-CALCULAR-MEDIA                SECTION.                      00002950
      *---------------------------------------------------------*       00002960
                                                                        00002970
           IF WRK-HA-PRODUTO                                            00002980
               COMPUTE WRK-MEDIA-SCORE ROUNDED                          00002990
                   = WRK-SOMA-SCORE / WRK-CONT-PRODUTOS                 00003000
                   ON SIZE ERROR                                        00003010
                       MOVE ZERO TO WRK-MEDIA-SCORE                     00003020
               END-COMPUTE                                              00003030
           END-IF.                                                      00003040
                                                                        00003050
      *---------------------------------------------------------*       00003060
       4000-99-FIM.                      EXIT.                          00003070
      *---------------------------------------------------------*       00003080
                                                                        00003090
                                                                        00003100
      *---------------------------------------------------------*       00003110
      *     MONTA E GRAVA AS LINHAS DO RELATORIO RESUMO.         *      00003120
      *---------------------------------------------------------*       00003130
       6000-IMPRIMIR-RELATORIO            SECTION.                      00003140
      *---------------------------------------------------------*       00003150
                                                                        00003160
           WRITE FD-STATS-REPORT-REC  FROM WRK-LINHA-TITULO.            00003170
                                                                        00003180
           MOVE WRK-CONT-PRODUTOS      TO WRK-ED-TOT-PRODUTO.           00003190
           WRITE FD-STATS-REPORT-REC   FROM WRK-LINHA-TOT-PRODUTO.      00003200
                                                                        00003210
           MOVE WRK-CONT-MARCAS        TO WRK-ED-TOT-MARCA.             00003220
           WRITE FD-STATS-REPORT-REC   FROM WRK-LINHA-TOT-MARCA.        00003230
                                                                        00003240
           MOVE WRK-CONT-CATEGORIAS    TO WRK-ED-TOT-CATEGORIA.         00003250
           WRITE FD-STATS-REPORT-REC   FROM WRK-LINHA-TOT-CATEGORIA.    00003260
                                                                        00003270
           IF WRK-HA-PRODUTO                                            00003280
               MOVE WRK-MEDIA-SCORE    TO WRK-ED-MEDIA-SCORE            00003290
           ELSE                                                         00003300
               MOVE SPACES             TO WRK-ED-MEDIA-SCORE            00003310
           END-IF.                                                      00003320
           WRITE FD-STATS-REPORT-REC   FROM WRK-LINHA-MEDIA-SCORE.      00003330
                                                                        00003340
           WRITE FD-STATS-REPORT-REC   FROM WRK-LINHA-DIST-TITULO.      00003350
                                                                        00003360
           MOVE '  A : ' TO WRK-DIST-LETRA.                             00003370
           MOVE WRK-CONT-NUTRI-A  TO WRK-ED-DIST-QTDE.                  00003380
           WRITE FD-STATS-REPORT-REC   FROM WRK-LINHA-DIST-GRAU.        00003390
                                                                        00003400
           MOVE '  B : ' TO WRK-DIST-LETRA.                             00003410
           MOVE WRK-CONT-NUTRI-B  TO WRK-ED-DIST-QTDE.                  00003420
           WRITE FD-STATS-REPORT-REC   FROM WRK-LINHA-DIST-GRAU.        00003430
                                                                        00003440
           MOVE '  C : ' TO WRK-DIST-LETRA.                             00003450
           MOVE WRK-CONT-NUTRI-C  TO WRK-ED-DIST-QTDE.                  00003460
           WRITE FD-STATS-REPORT-REC   FROM WRK-LINHA-DIST-GRAU.        00003470
                                                                        00003480
           MOVE '  D : ' TO WRK-DIST-LETRA.                             00003490
           MOVE WRK-CONT-NUTRI-D  TO WRK-ED-DIST-QTDE.                  00003500
           WRITE FD-STATS-REPORT-REC   FROM WRK-LINHA-DIST-GRAU.        00003510
                                                                        00003520
           MOVE '  E : ' TO WRK-DIST-LETRA.                             00003530
           MOVE WRK-CONT-NUTRI-E  TO WRK-ED-DIST-QTDE.                  00003540
           WRITE FD-STATS-REPORT-REC   FROM WRK-LINHA-DIST-GRAU.        00003550
                                                                        00003560
      *---------------------------------------------------------*       00003570
       6000-99-FIM.                      EXIT.                          00003580
      *---------------------------------------------------------*       00003590
                                                                        00003600
                                                                        00003610
      *---------------------------------------------------------*       00003620
       7000-FINALIZAR                    SECTION.                       00003630
      *---------------------------------------------------------*       00003640
                                                                        00003650
           CLOSE PRODUCT-MASTER.                                        00003660
           CLOSE BRAND-MASTER.                                          00003670
           CLOSE CATEGORY-MASTER.                                       00003680
           CLOSE STATS-REPORT.                                          00003690
                                                                        00003700
           DISPLAY '---------------------------------------'.           00003710
           DISPLAY 'PRA040 - RELATORIO DE ESTATISTICAS'.                00003720
           DISPLAY 'RELATORIO GRAVADO EM PRASTRPT'.                     00003730
           DISPLAY '---------------------------------------'.           00003740
                                                                        00003750
      *---------------------------------------------------------*       00003760
       7000-99-FIM.                      EXIT.                          00003770
      *---------------------------------------------------------*       00003780
                                                                        00003790
                                                                        00003800
      *---------------------------------------------------------*       00003810
       9000-TRATAR-ERROS                 SECTION.                       00003820
      *---------------------------------------------------------*       00003830
                                                                        00003840
           DISPLAY '------------------'.                                00003850
           DISPLAY   WRK-MSG.                                           00003860
           DISPLAY '------------------'.                                00003870
           STOP RUN.                                                    00003880
                                                                        00003890
      *---------------------------------------------------------*       00003900
       9000-99-FIM.                      EXIT.                          00003910
      *---------------------------------------------------------*       00003920
