      *=============================================================*   00000010
      *     COPYBOOK   : PRACATM                                    *   00000020
      *     EMPRESA    : FOURSYS                                    *   00000030
      *     SISTEMA    : PRA - PRODUTOS ALIMENTICIOS                *   00000040
      *     OBJETIVO   : LAYOUT DO MESTRE DE CATEGORIA              *   00000050
      *                : (CATEGORY-MASTER), RECONSTRUIDO A CADA     *   00000060
      *                : EXECUCAO DA ROTINA DE CARGA.                *  00000070
      *=============================================================*   00000080
      *   H I S T O R I C O   D E   A L T E R A C O E S              *  00000090
      *-----------------------------------------------------------*     00000100
      *DATA       RESP  CHAMADO    DESCRICAO                      *     00000110
      *---------- ----- ---------- ---------------------------    *     00000120
      *03/08/1990 MVL   INIC-0005  VERSAO INICIAL DO LAYOUT.            00000130
      *21/06/1998 RCA   Y2K-0122   REVISAO GERAL PARA VIRADA DO SEC.    00000140
      *-----------------------------------------------------------*     00000150
      *                                                                 00000160
      *     CATEGORY-MASTER-REC - REG. MESTRE DE CATEGORIA, 35 BYTES.   00000170
      *                                                                 00000180
       01  CATEGORY-MASTER-REC.                                         00000190
           05  CAT-ID                        PIC 9(04).                 00000200
           05  CAT-NAME                      PIC X(30).                 00000210
           05  FILLER                        PIC X(01).                 00000220
