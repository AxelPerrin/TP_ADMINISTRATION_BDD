      *=============================================================*   00000010
      *     COPYBOOK   : PRAENRP                                    *   00000020
      *     EMPRESA    : FOURSYS                                    *   00000030
      *     SISTEMA    : PRA - PRODUTOS ALIMENTICIOS                *   00000040
      *     OBJETIVO   : LAYOUT DO REGISTRO ENRIQUECIDO DE PRODUTO, *   00000050
      *                : GERADO PELA ROTINA DE ENRIQUECIMENTO (PRA020).*00000060
      *=============================================================*   00000070
      *   H I S T O R I C O   D E   A L T E R A C O E S              *  00000080
      *-----------------------------------------------------------*     00000090
      *DATA       RESP  CHAMADO    DESCRICAO                      *     00000100
      *---------- ----- ---------- ---------------------------    *     00000110
      *22/05/1990 MVL   INIC-0002  VERSAO INICIAL DO LAYOUT.            00000120
      *14/02/1993 IPT   MNT-0052   INCLUIDO CODIGO DE ERRO.             00000130
      *09/12/1998 RCA   Y2K-0119   REVISAO GERAL PARA VIRADA DO SEC.    00000140
      *-----------------------------------------------------------*     00000150
      *                                                                 00000160
      *     ENRICHED-PRODUCT-REC - REGISTRO ENRIQUECIDO, 155 BYTES.     00000170
      *     ORIGEM: ROTINA DE ENRIQUECIMENTO (ENRICHED-FILE).           00000180
      *                                                                 00000190
       01  ENRICHED-PRODUCT-REC.                                        00000200
           05  ENR-RAW-ID                   PIC X(13).                  00000210
           05  ENR-STATUS                    PIC X(07).                 00000220
           05  ENR-CODE                      PIC X(13).                 00000230
           05  ENR-PRODUCT-NAME              PIC X(40).                 00000240
           05  ENR-BRANDS                    PIC X(25).                 00000250
           05  ENR-QUALITY-SCORE             PIC 9(03).                 00000260
           05  ENR-CATEGORY                  PIC X(30).                 00000270
           05  ENR-NUTRISCORE                PIC X(01).                 00000280
           05  ENR-NOVA-GROUP                 PIC 9(01).                00000290
           05  ENR-ERROR-CODE                PIC X(20).                 00000300
           05  FILLER                        PIC X(02).                 00000310
      *                                                                 00000320
      *     VISAO ALTERNATIVA: QUEBRA DO CODIGO DE BARRAS EAN-13,       00000330
      *     IGUAL A VISAO DO REGISTRO BRUTO, PARA CONFERENCIA.          00000340
      *                                                                 00000350
       01  ENRICHED-PRODUCT-EAN REDEFINES ENRICHED-PRODUCT-REC.         00000360
           05  ENR-EAN-PREFIXO               PIC X(02).                 00000370
           05  ENR-EAN-CORPO                 PIC X(10).                 00000380
           05  ENR-EAN-DIGITO                PIC X(01).                 00000390
           05  FILLER                        PIC X(142).                00000400
