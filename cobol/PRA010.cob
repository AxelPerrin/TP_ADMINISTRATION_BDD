      *=======================================================*         00000010
       IDENTIFICATION                             DIVISION.             00000020
      *=======================================================*         00000030
                                                                        00000040
       PROGRAM-ID.    PRA010.                                           00000050
       AUTHOR.        RENATA CARDOSO ALVES.                             00000060
       INSTALLATION.  FOURSYS - CPD CENTRAL - LOTE NOTURNO.             00000070
       DATE-WRITTEN.  04/08/1990.                                       00000080
       DATE-COMPILED. 04/08/1990.                                       00000090
       SECURITY.      USO INTERNO - SOMENTE LOTE PRA.                   00000100
                                                                        00000110
      *=======================================================*         00000120
      *              TREINAMENTO MAINFRAME                    *         00000130
      *=======================================================*         00000140
      *     OBJETIVO    : RECEBER O ARQUIVO BRUTO DE PRODUTOS           00000150
      *                 : ALIMENTICIOS (COLETA EXTERNA), VALIDAR        00000160
      *                 : CODIGO E NOME, ELIMINAR DUPLICADOS DO         00000170
      *                 : PROPRIO LOTE E GRAVAR O ARQUIVO RAW-STORE.    00000180
      *=======================================================*         00000190
      *   H I S T O R I C O   D E   A L T E R A C O E S        *        00000200
      *-------------------------------------------------------*         00000210
      *DATA       RESP  CHAMADO    DESCRICAO                  *         00000220
      *---------- ----- ---------- -----------------------    *         00000230
      *04/08/1990 RCA   INIC-0010  VERSAO INICIAL DO PROGRAMA.          00000240
      *17/02/1992 MVL   MNT-0041   TABELA DE DUPLICADOS AMPLIA.         00000250
      *09/05/1995 IPT   MNT-0069   CONTADOR DE MISSING-DATA.            00000260
      *30/11/1998 RCA   Y2K-0130   REVISAO GERAL VIRADA DO SEC.         00000270
      *08/03/2001 MVL   MNT-0155   AJUSTE MENSAGEM FINAL DE LOTE.       00000280
      *-------------------------------------------------------*         00000290
                                                                        00000300
      *=======================================================*         00000310
       ENVIRONMENT                                DIVISION.             00000320
      *=======================================================*         00000330
                                                                        00000340
      *-------------------------------------------------------*         00000350
       INPUT-OUTPUT                               SECTION.              00000360
      *-------------------------------------------------------*         00000370
       FILE-CONTROL.                                                    00000380
           SELECT RAW-INPUT   ASSIGN TO PRARAWIN                        00000390
              ORGANIZATION IS LINE SEQUENTIAL                           00000400
              FILE STATUS  IS WRK-FS-RAWIN.                             00000410
                                                                        00000420
           SELECT RAW-STORE   ASSIGN TO PRARAWST                        00000430
              FILE STATUS  IS WRK-FS-RAWST.                             00000440
                                                                        00000450
      *=======================================================*         00000460
       DATA                                       DIVISION.             00000470
      *=======================================================*         00000480
                                                                        00000490
      *-------------------------------------------------------*         00000500
       FILE                                       SECTION.              00000510
      *-------------------------------------------------------*         00000520
       FD  RAW-INPUT                                                    00000530
           RECORDING MODE IS F                                          00000540
           BLOCK CONTAINS 0 RECORDS.                                    00000550
       01  FD-RAW-INPUT-REC             PIC X(145).                     00000560
                                                                        00000570
       FD  RAW-STORE                                                    00000580
           RECORDING MODE IS F                                          00000590
           BLOCK CONTAINS 0 RECORDS.                                    00000600
       01  FD-RAW-STORE-REC             PIC X(145).                     00000610
                                                                        00000620
      *-------------------------------------------------------*         00000630
       WORKING-STORAGE                            SECTION.              00000640
      *-------------------------------------------------------*         00000650
                                                                        00000660
      *     LAYOUT DO REGISTRO BRUTO (INCLUI VISAO EAN).                00000670
           COPY PRARAWP.                                                00000680
                                                                        00000690
       77  WRK-FS-RAWIN                 PIC X(02) VALUE SPACES.         00000700
       77  WRK-FS-RAWST                 PIC X(02) VALUE SPACES.         00000710
       77  WRK-MSG                      PIC X(50) VALUE SPACES.         00000720
                                                                        00000730
      *     VISAO ALTERNATIVA DA MENSAGEM, EM TAG + TEXTO.              00000740
       01  WRK-MSG-DET  REDEFINES WRK-MSG.                              00000750
           05  WRK-MSG-TAG              PIC X(10).                      00000760
           05  WRK-MSG-TXT              PIC X(40).                      00000770
                                                                        00000780
       01  WRK-DATA-EXEC                PIC 9(08) VALUE ZEROS.          00000790
      *     VISAO ALTERNATIVA DA DATA DE EXECUCAO, EM AAMMDD.           00000800
       01  WRK-DATA-QUEBRA  REDEFINES WRK-DATA-EXEC.                    00000810
           05  WRK-DATA-AAAA            PIC 9(04).                      00000820
           05  WRK-DATA-MM              PIC 9(02).                      00000830
           05  WRK-DATA-DD              PIC 9(02).                      00000840
                                                                        00000850
       01  WRK-CONTADORES.                                              00000860
           05  WRK-CONT-COLETADOS       PIC 9(06) COMP VALUE ZERO.      00000870
           05  WRK-CONT-MISSING         PIC 9(06) COMP VALUE ZERO.      00000880
           05  WRK-CONT-DUPLICADOS      PIC 9(06) COMP VALUE ZERO.      00000890
           05  FILLER                   PIC X(01) VALUE SPACE.          00000900
                                                                        00000910
       01  WRK-DISPLAY-CONTADORES.                                      00000920
           05  WRK-CONT-COLETADOS-D     PIC Z(05)9.                     00000930
           05  WRK-CONT-MISSING-D       PIC Z(05)9.                     00000940
           05  WRK-CONT-DUPLICADOS-D    PIC Z(05)9.                     00000950
           05  FILLER                   PIC X(01) VALUE SPACE.          00000960
                                                                        00000970
       01  WRK-SW-DUPLICADO             PIC X(01) VALUE 'N'.            00000980
           88  WRK-EH-DUPLICADO                  VALUE 'S'.             00000990
           88  WRK-NAO-DUPLICADO                  VALUE 'N'.            00001000
                                                                        00001010
       01  WRK-TAB-CODIGOS.                                             00001020
           05  WRK-QT-CODIGOS           PIC 9(05) COMP VALUE ZERO.      00001030
           05  FILLER                   PIC X(01) VALUE SPACE.          00001040
           05  WRK-COD-ITEM             PIC X(13)                       00001050
               OCCURS 1 TO 9000 TIMES                                   00001060
               DEPENDING ON WRK-QT-CODIGOS                              00001070
               INDEXED BY WRK-IDX-COD.                                  00001080
                                                                        00001090
      *=======================================================*         00001100
       PROCEDURE                                  DIVISION.             00001110
      *=======================================================*         00001120
                                                                        00001130
      *---------------------------------------------------------*       00001140
      *     R O T I N A   P R I N C I P A L                     *       00001150
      *---------------------------------------------------------*       00001160
       0000-PRINCIPAL                    SECTION.                       00001170
      *---------------------------------------------------------*       00001180
                                                                        00001190
           PERFORM 1000-INICIAR.                                        00001200
           PERFORM 2000-PROCESSAR UNTIL WRK-FS-RAWIN EQUAL '10'.        00001210
           PERFORM 3000-FINALIZAR.                                      00001220
                                                                        00001230
      *---------------------------------------------------------*       00001240
       0000-99-FIM.                      EXIT.                          00001250
      *---------------------------------------------------------*       00001260
                                                                        00001270
                                                                        00001280
      *---------------------------------------------------------*       00001290
       1000-INICIAR                      SECTION.                       00001300
      *---------------------------------------------------------*       00001310
                                                                        00001320
           OPEN INPUT  RAW-INPUT                                        00001330
                OUTPUT RAW-STORE.                                       00001340
           PERFORM 1100-TESTAR-STATUS-ABERTURA.                         00001350
           READ RAW-INPUT.                                              00001360
                                                                        00001370
      *---------------------------------------------------------*       00001380
       1000-99-FIM.                      EXIT.                          00001390
      *---------------------------------------------------------*       00001400
                                                                        00001410
                                                                        00001420
      *---------------------------------------------------------*       00001430
       1100-TESTAR-STATUS-ABERTURA       SECTION.                       00001440
      *---------------------------------------------------------*       00001450
                                                                        00001460
           IF WRK-FS-RAWIN  NOT EQUAL ZEROS                             00001470
               MOVE ' ERRO OPEN RAW-INPUT '  TO WRK-MSG                 00001480
               PERFORM 9000-TRATAR-ERROS                                00001490
           END-IF.                                                      00001500
                                                                        00001510
           IF WRK-FS-RAWST  NOT EQUAL ZEROS                             00001520
               MOVE ' ERRO OPEN RAW-STORE '  TO WRK-MSG                 00001530
               PERFORM 9000-TRATAR-ERROS                                00001540
           END-IF.                                                      00001550
                                                                        00001560
      *---------------------------------------------------------*       00001570
       1100-99-FIM.                      EXIT.                          00001580
      *---------------------------------------------------------*       00001590
                                                                        00001600
                                                                        00001610
      *---------------------------------------------------------*       00001620
      *     LE CADA LINHA DO ARQUIVO DE COLETA, VALIDA E GRAVA   *      00001630
      *---------------------------------------------------------*       00001640
       2000-PROCESSAR                    SECTION.                       00001650
      *---------------------------------------------------------*       00001660
                                                                        00001670
           IF WRK-FS-RAWIN  EQUAL ZEROS                                 00001680
               MOVE FD-RAW-INPUT-REC  TO RAW-PRODUCT-REC                00001690
               PERFORM 2100-VERIFICAR-DUPLICADO                         00001700
               IF RAW-CODE EQUAL SPACES OR RAW-PRODUCT-NAME EQUAL SPACES00001710
                   ADD 1 TO WRK-CONT-MISSING                            00001720
               ELSE                                                     00001730
                   IF WRK-EH-DUPLICADO                                  00001740
                       ADD 1 TO WRK-CONT-DUPLICADOS                     00001750
                   ELSE                                                 00001760
                       PERFORM 2200-GRAVAR-RAW-STORE                    00001770
                       ADD 1 TO WRK-CONT-COLETADOS                      00001780
                   END-IF                                               00001790
               END-IF                                                   00001800
               READ RAW-INPUT                                           00001810
           END-IF.                                                      00001820
                                                                        00001830
      *---------------------------------------------------------*       00001840
       2000-99-FIM.                      EXIT.                          00001850
      *---------------------------------------------------------*       00001860
                                                                        00001870
                                                                        00001880
      *---------------------------------------------------------*       00001890
      *     PROCURA O CODIGO NA TABELA DE CODIGOS DO LOTE;       *      00001900
      *     SE NAO ACHAR, ANOTA NA TABELA PARA AS PROXIMAS       *      00001910
      *     LEITURAS (PRIMEIRA OCORRENCIA PREVALECE).            *      00001920
      *---------------------------------------------------------*       00001930
       2100-VERIFICAR-DUPLICADO          SECTION.                       00001940
      *---------------------------------------------------------*       00001950
                                                                        00001960
           MOVE 'N'  TO WRK-SW-DUPLICADO.                               00001970
                                                                        00001980
           IF RAW-CODE NOT EQUAL SPACES                                 00001990
               SET WRK-IDX-COD TO 1                                     00002000
               PERFORM 2110-PROCURAR-CODIGO                             00002010
                   UNTIL WRK-IDX-COD > WRK-QT-CODIGOS                   00002020
               IF WRK-NAO-DUPLICADO                                     00002030
                   IF WRK-QT-CODIGOS < 9000                             00002040
                       ADD 1 TO WRK-QT-CODIGOS                          00002050
                       MOVE RAW-CODE TO WRK-COD-ITEM (WRK-QT-CODIGOS)   00002060
                   END-IF                                               00002070
               END-IF                                                   00002080
           END-IF.                                                      00002090
                                                                        00002100
      *---------------------------------------------------------*       00002110
       2100-99-FIM.                      EXIT.                          00002120
      *---------------------------------------------------------*       00002130
                                                                        00002140
                                                                        00002150
      *---------------------------------------------------------*       00002160
      *     COMPARA UM ELEMENTO DA TABELA COM O CODIGO LIDO.     *      00002170
      *---------------------------------------------------------*       00002180
       2110-PROCURAR-CODIGO              SECTION.                       00002190
      *---------------------------------------------------------*       00002200
                                                                        00002210
           IF WRK-COD-ITEM (WRK-IDX-COD) EQUAL RAW-CODE                 00002220
               MOVE 'S'  TO WRK-SW-DUPLICADO                            00002230
               SET WRK-IDX-COD TO WRK-QT-CODIGOS                        00002240
           END-IF.                                                      00002250
           SET WRK-IDX-COD UP BY 1.                                     00002260
                                                                        00002270
      *---------------------------------------------------------*       00002280
       2110-99-FIM.                      EXIT.                          00002290
      *---------------------------------------------------------*       00002300
                                                                        00002310
                                                                        00002320
      *---------------------------------------------------------*       00002330
       2200-GRAVAR-RAW-STORE             SECTION.                       00002340
      *---------------------------------------------------------*       00002350
                                                                        00002360
           MOVE RAW-PRODUCT-REC  TO FD-RAW-STORE-REC.                   00002370
           WRITE FD-RAW-STORE-REC.                                      00002380
                                                                        00002390
      *---------------------------------------------------------*       00002400
       2200-99-FIM.                      EXIT.                          00002410
      *---------------------------------------------------------*       00002420
                                                                        00002430
                                                                        00002440
      *---------------------------------------------------------*       00002450
      *     FECHA ARQUIVOS E EXIBE OS CONTADORES DO LOTE.        *      00002460
      *---------------------------------------------------------*       00002470
       3000-FINALIZAR                    SECTION.                       00002480
      *---------------------------------------------------------*       00002490
                                                                        00002500
           CLOSE RAW-INPUT.                                             00002510
           CLOSE RAW-STORE.                                             00002520
                                                                        00002530
           MOVE WRK-CONT-COLETADOS     TO WRK-CONT-COLETADOS-D.         00002540
           MOVE WRK-CONT-MISSING       TO WRK-CONT-MISSING-D.           00002550
           MOVE WRK-CONT-DUPLICADOS    TO WRK-CONT-DUPLICADOS-D.        00002560
                                                                        00002570
           DISPLAY '---------------------------------------'.           00002580
           DISPLAY 'PRA010 - INTAKE BRUTO DE PRODUTOS'.                 00002590
           DISPLAY 'COLETADOS  : '  WRK-CONT-COLETADOS-D.               00002600
           DISPLAY 'MISSING-DAT: '  WRK-CONT-MISSING-D.                 00002610
           DISPLAY 'DUPLICADOS : '  WRK-CONT-DUPLICADOS-D.              00002620
           DISPLAY '---------------------------------------'.           00002630
                                                                        00002640
      *---------------------------------------------------------*       00002650
       3000-99-FIM.                      EXIT.                          00002660
      *---------------------------------------------------------*       00002670
                                                                        00002680
                                                                        00002690
      *---------------------------------------------------------*       00002700
       9000-TRATAR-ERROS                 SECTION.                       00002710
      *---------------------------------------------------------*       00002720
                                                                        00002730
           DISPLAY '------------------'.                                00002740
           DISPLAY   WRK-MSG.                                           00002750
           DISPLAY '------------------'.                                00002760
           STOP RUN.                                                    00002770
                                                                        00002780
      *---------------------------------------------------------*       00002790
       9000-99-FIM.                      EXIT.                          00002800
      *---------------------------------------------------------*       00002810
