      *=============================================================*   00000010
      *     COPYBOOK   : PRARAWP                                    *   00000020
      *     EMPRESA    : FOURSYS                                    *   00000030
      *     SISTEMA    : PRA - PRODUTOS ALIMENTICIOS                *   00000040
      *     OBJETIVO   : LAYOUT DO REGISTRO BRUTO DE PRODUTO,       *   00000050
      *                : RECEBIDO DO ARQUIVO DE COLETA EXTERNO.     *   00000060
      *=============================================================*   00000070
      *   H I S T O R I C O   D E   A L T E R A C O E S              *  00000080
      *-----------------------------------------------------------*     00000090
      *DATA       RESP  CHAMADO    DESCRICAO                      *     00000100
      *---------- ----- ---------- ---------------------------    *     00000110
      *14/03/1989 MVL   INIC-0001  VERSAO INICIAL DO LAYOUT.            00000120
      *02/09/1991 IPT   MNT-0037   INCLUIDO GRUPO NUTRISCORE E NOVA.    00000130
      *19/07/1994 RCA   MNT-0081   AMPLIADO CAMPO DE CATEGORIA.         00000140
      *11/11/1998 RCA   Y2K-0118   REVISAO GERAL PARA VIRADA DO SEC.    00000150
      *-----------------------------------------------------------*     00000160
      *                                                                 00000170
      *     RAW-PRODUCT-REC - REGISTRO BRUTO, TAMANHO 145 BYTES.        00000180
      *     ORIGEM: ARQUIVO DE COLETA (RAW-INPUT / RAW-STORE).          00000190
      *                                                                 00000200
       01  RAW-PRODUCT-REC.                                             00000210
           05  RAW-CODE                    PIC X(13).                   00000220
           05  RAW-PRODUCT-NAME             PIC X(40).                  00000230
           05  RAW-BRANDS                   PIC X(25).                  00000240
           05  RAW-NUTRISCORE               PIC X(01).                  00000250
           05  RAW-NOVA-GROUP                PIC 9(01).                 00000260
           05  RAW-COMPLETENESS             PIC 9V99.                   00000270
           05  RAW-MAIN-CATEGORY            PIC X(30).                  00000280
           05  RAW-FIRST-CAT-TAG            PIC X(30).                  00000290
           05  FILLER                       PIC X(02).                  00000300
      *                                                                 00000310
      *     VISAO ALTERNATIVA: QUEBRA DO CODIGO DE BARRAS EAN-13        00000320
      *     EM PREFIXO DE PAIS/EMPRESA, CORPO E DIGITO VERIFICADOR.     00000330
      *                                                                 00000340
       01  RAW-PRODUCT-EAN  REDEFINES RAW-PRODUCT-REC.                  00000350
           05  RAW-EAN-PREFIXO              PIC X(02).                  00000360
           05  RAW-EAN-CORPO                PIC X(10).                  00000370
           05  RAW-EAN-DIGITO               PIC X(01).                  00000380
           05  FILLER                       PIC X(132).                 00000390
