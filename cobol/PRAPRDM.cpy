      *=============================================================*   00000010
      *     COPYBOOK   : PRAPRDM                                    *   00000020
      *     EMPRESA    : FOURSYS                                    *   00000030
      *     SISTEMA    : PRA - PRODUTOS ALIMENTICIOS                *   00000040
      *     OBJETIVO   : LAYOUT DO MESTRE DE PRODUTO (PRODUCT-MASTER)*  00000050
      *                : MANTIDO PELA ROTINA DE CARGA (PRA030).     *   00000060
      *=============================================================*   00000070
      *   H I S T O R I C O   D E   A L T E R A C O E S              *  00000080
      *-----------------------------------------------------------*     00000090
      *DATA       RESP  CHAMADO    DESCRICAO                      *     00000100
      *---------- ----- ---------- ---------------------------    *     00000110
      *03/08/1990 MVL   INIC-0003  VERSAO INICIAL DO LAYOUT.            00000120
      *27/01/1995 IPT   MNT-0064   INCLUSAO DE ID DE MARCA/CATEGOR.     00000130
      *15/10/1998 RCA   Y2K-0120   REVISAO GERAL PARA VIRADA DO SEC.    00000140
      *-----------------------------------------------------------*     00000150
      *                                                                 00000160
      *     PRODUCT-MASTER-REC - REGISTRO MESTRE, 75 BYTES.             00000170
      *     CHAVE PRIMARIA DO ARQUIVO INDEXADO: PRD-CODE.               00000180
      *                                                                 00000190
       01  PRODUCT-MASTER-REC.                                          00000200
           05  PRD-ID                        PIC 9(06).                 00000210
           05  PRD-CODE                      PIC X(13).                 00000220
           05  PRD-NAME                      PIC X(40).                 00000230
           05  PRD-BRAND-ID                  PIC 9(04).                 00000240
           05  PRD-CATEGORY-ID               PIC 9(04).                 00000250
           05  PRD-NUTRISCORE                PIC X(01).                 00000260
           05  PRD-NOVA-GROUP                 PIC 9(01).                00000270
           05  PRD-QUALITY-SCORE             PIC 9(03).                 00000280
           05  FILLER                        PIC X(03).                 00000290
      *                                                                 00000300
      *     VISAO ALTERNATIVA: QUEBRA DO CODIGO DE BARRAS EAN-13        00000310
      *     PARA FINS DE CONFERENCIA DE DIGITO E AUDITORIA.             00000320
      *                                                                 00000330
       01  PRODUCT-MASTER-EAN REDEFINES PRODUCT-MASTER-REC.             00000340
           05  FILLER                        PIC X(06).                 00000350
           05  PRD-EAN-PREFIXO               PIC X(02).                 00000360
           05  PRD-EAN-CORPO                 PIC X(10).                 00000370
           05  PRD-EAN-DIGITO                PIC X(01).                 00000380
           05  FILLER                        PIC X(56).                 00000390
